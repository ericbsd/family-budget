000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUDGET            *
000400*     BANK STATEMENT INPUT FILE            *
000500*     FIXED LAYOUT, HEADER ROW FIRST       *
000600*******************************************
000700*  FILE SIZE 63 BYTES, LINE SEQUENTIAL.
000800*
000900* 14/11/08 DLM - CREATED - FIXED LAYOUT REPLACES THE OLD FREE-FORM
001000*                BANK-EXPORT HEADER SNIFFING, DATES ARE CCYYMMDD
001100*                ON THE WAY IN NOW.
001200* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
001300*
001400 01  BG-STMT-RECORD.
001500     03  STMT-DATE-TEXT          PIC X(8).
001600     03  STMT-DESC               PIC X(40).
001700     03  STMT-AMOUNT-RAW         PIC X(15).
001800*
