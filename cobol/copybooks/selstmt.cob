000100*  SELECT FOR BANK STATEMENT INPUT FILE.
000200*
000300* 14/11/08 DLM - CREATED.
000400*
000500     SELECT STMT-FILE ASSIGN TO "STMTFILE"
000600             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS STMT-FILE-STATUS.
000800*
