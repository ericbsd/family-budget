000100*******************************************
000200*  LINKAGE FOR BG045 - CATEGORY VALIDATOR  *
000300*******************************************
000400*
000500* 14/11/08 DLM - CREATED, REPLACES THE OLD MOD-11 CHECK-DIGIT
000600*                SERVICE THIS MODULE NUMBER USED TO CARRY.
000700*
000800 01  BG045-LINKAGE.
000900     03  BG045-FUNCTION          PIC X(8).
001000*                                    'VALIDATE' OR 'NEXT-ID '
001100     03  BG045-NAME              PIC X(20).
001200     03  BG045-COLOR             PIC X(7).
001300     03  BG045-MONTHLY-LIMIT     PIC 9(5)V99.
001400     03  BG045-HIGHEST-ID        PIC 9(3).
001500     03  BG045-NEXT-ID           PIC 9(3).
001600     03  BG045-VALID-FLAG        PIC X.
001700     03  BG045-ERROR-CODE        PIC 99.
001800*                                    00 = OK, 01 = BAD NAME,
001900*                                    02 = BAD COLOR, 03 = BAD LIMIT
001950     03  FILLER                  PIC X(05).
002000*
