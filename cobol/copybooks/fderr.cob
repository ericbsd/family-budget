000100*  FD FOR BUDGET IMPORT ERROR LOG.
000200*
000300* 14/11/08 DLM - CREATED.
000400*
000500 FD  ERR-FILE.
000600 01  ERR-FILE-RECORD             PIC X(80).
000700*
