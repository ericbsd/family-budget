000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUDGET            *
000400*     CATEGORY FILE                        *
000500*     ORDERED BY CAT-ID ASCENDING          *
000600*     ID 0 RESERVED FOR UNCATEGORIZED      *
000700*******************************************
000800*  FILE SIZE 87 BYTES PADDED TO 90 BY FILLER.
000900*
001000* 04/06/86 VBC - CREATED FOR THE HOUSEHOLD LEDGER MODULE.
001100* 02/03/99 VBC - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
001200* 14/11/08 DLM - CAT-COLOR WIDENED 6 -> 7 TO HOLD THE LEADING '#'.
001300* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
001400*
001500 01  BG-CATEGORY-RECORD.
001600     03  CAT-ID                  PIC 9(3).
001700     03  CAT-NAME                PIC X(20).
001800     03  CAT-DESC                PIC X(50).
001900     03  CAT-COLOR               PIC X(7).
002000     03  CAT-MONTHLY-LIMIT       PIC 9(5)V99.
002100     03  FILLER                  PIC X(3).
002200*
