000100*  FD FOR BUDGET CATEGORY FILE.
000200*
000300* 04/06/86 VBC - CREATED.
000400*
000500 FD  CAT-FILE
000600     RECORD CONTAINS 90 CHARACTERS.
000700*
000800     COPY "WSCAT.COB".
000900*
