000100*  FD FOR BUDGET CATEGORIZATION RULE FILE.
000200*
000300* 14/11/08 DLM - CREATED.
000400*
000500 FD  RULE-FILE
000600     RECORD CONTAINS 60 CHARACTERS.
000700*
000800     COPY "WSRULE.COB".
000900*
