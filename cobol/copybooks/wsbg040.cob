000100*******************************************
000200*  LINKAGE FOR BG040 - AMOUNT NORMALIZER   *
000300*******************************************
000400*
000500* 14/11/08 DLM - CREATED WITH THE AUTO-CATEGORISER REWRITE.
000600*
000700 01  BG040-LINKAGE.
000800     03  BG040-RAW-TEXT          PIC X(15).
000900     03  BG040-AMOUNT            PIC S9(7)V99.
001000     03  BG040-ERROR-FLAG        PIC X.
001100*                                    'Y' = TEXT COULD NOT BE PARSED
001150     03  FILLER                  PIC X(06).
001200*
