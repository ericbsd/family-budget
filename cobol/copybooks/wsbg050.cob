000100*******************************************
000200*  LINKAGE FOR BG050 - AUTO-CATEGORISER    *
000300*******************************************
000400*
000500* 14/11/08 DLM - CREATED WITH THE AUTO-CATEGORISER REWRITE.
000600* 09/02/09 DLM - PATCHECK FUNCTION ADDED FOR THE RECAT SWEEP
000700*                DRIVEN FROM BG060.
000800*
000900 01  BG050-LINKAGE.
001000     03  BG050-FUNCTION          PIC X(8).
001100*                                    'CATEGORZ' 'LEARN   ' 'PATCHECK'
001200     03  BG050-DESCRIPTION       PIC X(40).
001300     03  BG050-PATTERN           PIC X(40).
001400     03  BG050-CATEGORY-ID       PIC 9(3).
001500     03  BG050-CONFIDENCE        PIC 9V99.
001600     03  BG050-MATCH-TYPE        PIC X(8).
001700*                                    'EXACT' 'CONTAINS' 'FUZZY' 'NONE'
001800     03  BG050-MATCH-FLAG        PIC X.
001900*                                    'Y'/'N' - PATCHECK RESULT ONLY
001950     03  FILLER                  PIC X(10).
002000*
