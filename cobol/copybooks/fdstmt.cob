000100*  FD FOR BANK STATEMENT INPUT FILE.
000200*
000300* 14/11/08 DLM - CREATED.
000400*
000500 FD  STMT-FILE.
000600*
000700     COPY "WSSTMT.COB".
000800*
