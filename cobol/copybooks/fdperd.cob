000100*  FD FOR PERIOD REPORT REQUEST CARD.
000200*  ONE RECORD PER RUN OF BG200.
000300*
000400* 04/06/86 VBC - CREATED.
000500* 11/09/91 VBC - TREND-N-MONTHS AND TOP-MERCHANT-N ADDED.
000600*
000700 FD  PERIOD-CARD.
000800 01  PERIOD-CARD-RECORD.
000900     03  PERIOD-TYPE             PIC X(7).
001000*                                    'MONTH  ' 'QUARTER' 'YEAR   '
001100     03  PERIOD-YEAR             PIC 9(4).
001200     03  PERIOD-MONTH            PIC 9(2).
001300     03  PERIOD-QUARTER          PIC 9.
001400     03  TREND-N-MONTHS          PIC 9(2).
001500     03  TOP-MERCHANT-N          PIC 9(2).
001600     03  FILLER                  PIC X(18).
001700*
