000100*  FD FOR BUDGET PERIOD REPORT PRINT FILE.
000200*
000300* 04/06/86 VBC - CREATED.
000400*
000500 FD  RPT-FILE.
000600 01  RPT-FILE-RECORD             PIC X(132).
000700*
