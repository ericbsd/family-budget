000100*  SELECT FOR BUDGET UPLOAD SUMMARY FILE.
000200*
000300* 14/11/08 DLM - CREATED.
000400*
000500     SELECT UPL-FILE ASSIGN TO "UPLFILE"
000600             ORGANIZATION IS SEQUENTIAL
000700             FILE STATUS IS UPL-FILE-STATUS.
000800*
