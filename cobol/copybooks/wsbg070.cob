000100*******************************************
000200*  LINKAGE FOR BG070 - PERIOD DATE RANGE   *
000300*******************************************
000400*
000500* 04/06/86 VBC - CREATED AS THE LEDGER DATE-RANGE SERVICE.
000600* 02/03/09 RJT - CALLING CONVENTION FIXED, NO CHANGE THIS RUN.
000700*
000800 01  BG070-LINKAGE.
000900     03  BG070-PERIOD-TYPE       PIC X(7).
001000*                                    'MONTH  ' 'QUARTER' 'YEAR   '
001100     03  BG070-YEAR              PIC 9(4).
001200     03  BG070-MONTH             PIC 9(2).
001300     03  BG070-QUARTER           PIC 9.
001400     03  BG070-START-DATE        PIC 9(8).
001500     03  BG070-END-DATE          PIC 9(8).
001600     03  BG070-ERROR-FLAG        PIC X.
001700     03  FILLER                  PIC X(04).
001800*
