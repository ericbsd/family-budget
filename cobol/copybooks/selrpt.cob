000100*  SELECT FOR BUDGET PERIOD REPORT PRINT FILE.
000200*
000300* 04/06/86 VBC - CREATED, 132 COL PRINT AS PER ALL ACAS REPORTS.
000400*
000500     SELECT RPT-FILE ASSIGN TO "RPTFILE"
000600             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS RPT-FILE-STATUS.
000800*
