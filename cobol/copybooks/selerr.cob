000100*  SELECT FOR BUDGET IMPORT ERROR LOG.
000200*
000300* 14/11/08 DLM - CREATED.
000400*
000500     SELECT ERR-FILE ASSIGN TO "ERRFILE"
000600             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS ERR-FILE-STATUS.
000800*
