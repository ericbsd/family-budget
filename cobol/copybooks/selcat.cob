000100*  SELECT FOR BUDGET CATEGORY FILE.
000200*
000300* 04/06/86 VBC - CREATED.
000400*
000500     SELECT CAT-FILE ASSIGN TO "CATFILE"
000600             ORGANIZATION IS SEQUENTIAL
000700             FILE STATUS IS CAT-FILE-STATUS.
000800*
