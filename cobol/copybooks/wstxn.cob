000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUDGET            *
000400*     TRANSACTION MASTER FILE              *
000500*     SEQUENTIAL - NO EXPLICIT KEY         *
000600*******************************************
000700*  FILE SIZE 134 BYTES PADDED TO 140 BY FILLER.
000800*     RESIZE NOTE - NOMINAL 132 QUOTED IN THE FILE SPEC, ACTUAL
000900*     134 ONCE TXN-CONFIDENCE WAS ADDED - LEFT AS IS, FILLER
001000*     TRIMMED BY 6 INSTEAD OF 8.  VBC.
001100*
001200* 04/06/86 VBC - CREATED FOR THE HOUSEHOLD LEDGER MODULE.
001300* 11/09/91 VBC - TXN-NOTES ADDED, 30 -> 40 CHARS.
001400* 19/02/99 VBC - Y2K: TXN-DATE CONFIRMED ALREADY CCYYMMDD, NO CHG.
001500* 14/11/08 DLM - ADDED TXN-AUTO-CAT-FLAG & TXN-CONFIDENCE FOR THE
001600*                NEW AUTO-CATEGORISER (SEE BG050).
001700* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
001800*
001900 01  BG-TRANSACTION-RECORD.
002000     03  TXN-DATE                PIC 9(8).
002100     03  TXN-DATE-PARTS REDEFINES TXN-DATE.
002200         05  TXN-DATE-CCYY       PIC 9(4).
002300         05  TXN-DATE-MM         PIC 9(2).
002400         05  TXN-DATE-DD         PIC 9(2).
002500     03  TXN-DESC                PIC X(40).
002600     03  TXN-AMOUNT              PIC S9(7)V99.
002700     03  TXN-CATEGORY-ID         PIC 9(3).
002800     03  TXN-SOURCE-FILE         PIC X(30).
002900     03  TXN-AUTO-CAT-FLAG       PIC X.
003000     03  TXN-CONFIDENCE          PIC 9V99.
003100     03  TXN-NOTES               PIC X(40).
003200     03  FILLER                  PIC X(6).
003300*
