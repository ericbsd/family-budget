000100*  SELECT FOR BUDGET TRANSACTION MASTER FILE.
000200*
000300* 04/06/86 VBC - CREATED FOR THE HOUSEHOLD LEDGER MODULE.
000400* 14/11/08 DLM - RE-ASSIGNED FOR THE AUTO-CATEGORISER REWRITE.
000500*
000600     SELECT TXN-FILE ASSIGN TO "TXNFILE"
000700             ORGANIZATION IS SEQUENTIAL
000800             FILE STATUS IS TXN-FILE-STATUS.
000900*
