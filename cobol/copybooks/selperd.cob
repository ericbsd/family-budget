000100*  SELECT FOR PERIOD REPORT REQUEST CARD.
000200*
000300* 04/06/86 VBC - CREATED.
000400*
000500     SELECT PERIOD-CARD ASSIGN TO "PERIODCD"
000600             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS PERIOD-FILE-STATUS.
000800*
