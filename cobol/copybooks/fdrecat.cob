000100*  FD FOR RE-CATEGORISATION REQUEST CARD.
000200*  ONE RECORD PER MANUAL RE-CATEGORISATION TO BE APPLIED.
000300*
000400* 02/05/09 DLM - CREATED WITH THE RE-CATEGORISATION DRIVER BG060.
000500*
000600 FD  RECAT-CARD.
000700 01  RECAT-CARD-RECORD.
000800     03  RECAT-DESC              PIC X(40).
000900     03  RECAT-CATEGORY-ID       PIC 9(3).
001000     03  FILLER                  PIC X(7).
001100*
