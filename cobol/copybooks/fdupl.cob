000100*  FD FOR BUDGET UPLOAD SUMMARY FILE.
000200*
000300* 14/11/08 DLM - CREATED.
000400*
000500 FD  UPL-FILE
000600     RECORD CONTAINS 80 CHARACTERS.
000700*
000800     COPY "WSUPL.COB".
000900*
