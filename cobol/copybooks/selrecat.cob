000100*  SELECT FOR RE-CATEGORISATION REQUEST CARD.
000200*
000300* 02/05/09 DLM - CREATED WITH THE RE-CATEGORISATION DRIVER BG060.
000400*
000500     SELECT RECAT-CARD ASSIGN TO "RECATCRD"
000600             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS IS RECAT-FILE-STATUS.
000800*
