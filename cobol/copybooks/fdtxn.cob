000100*  FD FOR BUDGET TRANSACTION MASTER FILE.
000200*
000300* 04/06/86 VBC - CREATED.
000400*
000500 FD  TXN-FILE
000600     RECORD CONTAINS 140 CHARACTERS.
000700*
000800     COPY "WSTXN.COB".
000900*
