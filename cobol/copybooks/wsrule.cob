000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUDGET            *
000400*     CATEGORIZATION RULE FILE             *
000500*     MATCH-TYPE EXACT/CONTAINS/FUZZY      *
000600*******************************************
000700*  FILE SIZE 56 BYTES PADDED TO 60 BY FILLER.
000800*
000900* 14/11/08 DLM - CREATED - AUTO-CATEGORISER RULE TABLE FOR BG050.
001000* 09/02/09 DLM - RULE-USE-COUNT ADDED, BUMPED ON EVERY MATCH SO
001100*                BG050 CAN FAVOUR THE MOST-USED CONTAINS RULE.
001200* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
001300*
001400 01  BG-RULE-RECORD.
001500     03  RULE-PATTERN            PIC X(40).
001600     03  RULE-CATEGORY-ID        PIC 9(3).
001700     03  RULE-MATCH-TYPE         PIC X(8).
001800     03  RULE-USE-COUNT          PIC 9(5).
001900     03  FILLER                  PIC X(4).
002000*
