000100*  SELECT FOR BUDGET CATEGORIZATION RULE FILE.
000200*
000300* 14/11/08 DLM - CREATED.
000400*
000500     SELECT RULE-FILE ASSIGN TO "RULEFILE"
000600             ORGANIZATION IS SEQUENTIAL
000700             FILE STATUS IS RULE-FILE-STATUS.
000800*
