000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR BUDGET            *
000400*     UPLOAD (STATEMENT IMPORT) SUMMARY    *
000500*     ONE RECORD PER BG100 RUN             *
000600*******************************************
000700*  FILE SIZE 57 BYTES PADDED TO 80 BY FILLER.
000800*
000900* 14/11/08 DLM - CREATED WITH THE STATEMENT IMPORT DRIVER BG100.
001000* 02/05/09 DLM - UPL-MONTH ADDED - MONTH OF FIRST TXN IN THE FILE.
001100* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS.
001200*
001300 01  BG-UPLOAD-RECORD.
001400     03  UPL-FILENAME            PIC X(30).
001500     03  UPL-MONTH               PIC X(7).
001600     03  UPL-ROW-COUNT           PIC 9(5).
001700     03  UPL-CATEGORIZED         PIC 9(5).
001800     03  UPL-UNCATEGORIZED       PIC 9(5).
001900     03  UPL-ERROR-COUNT         PIC 9(5).
002000     03  FILLER                  PIC X(23).
002100*
