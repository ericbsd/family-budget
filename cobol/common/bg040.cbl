000100****************************************************************
000200*                                                               *
000300*                  TRANSACTION AMOUNT NORMALIZER                *
000400*        STRIPS BANK EXPORT PUNCTUATION, SIGNS, AND RETURNS     *
000500*                 A CLEAN SIGNED AMOUNT                         *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.             BG040.
001200*
001300 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - PERSONAL SYSTEMS GROUP.
001600*
001700 DATE-WRITTEN.           12/04/1984.
001800*
001900 DATE-COMPILED.          12/04/1984.
002000*
002100 SECURITY.               COPYRIGHT (C) 1984-2026, VINCENT BRYAN COEN.
002200*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400*
002500* REMARKS.
002600*    CLEANS UP A BANK STATEMENT AMOUNT COLUMN AND RETURNS A
002700*    SIGNED NUMERIC VALUE.  HANDLES A LEADING DOLLAR SIGN,
002800*    THOUSANDS COMMAS, A LEADING MINUS, BRACKETS FOR A DEBIT,
002900*    AND THE BLANK/NULL/NONE/N-A FORMS SOME BANKS EXPORT FOR
003000*    A ZERO AMOUNT.  CALLED BY BG100 DURING STATEMENT IMPORT.
003100*
003200* CALLED MODULES.
003300*    NONE.
003400*
003500* ERROR CONDITIONS.
003600*    BG040-ERROR-FLAG SET TO 'Y' WHEN THE TEXT CANNOT BE REDUCED
003700*    TO A NUMBER - CALLER LOGS THE ROW TO THE ERROR FILE.
003800*
003900* CHANGES:
004000* 12/04/84 VBC - CREATED AS A GENERAL NUMERIC FIELD SCRUBBER FOR
004100*                KEY-PUNCH CORRECTIONS COMING BACK FROM THE BUREAU.
004200* 19/02/99 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
004300*                CHANGE REQUIRED.
004400* 14/11/08 DLM - RE-PURPOSED AS THE STATEMENT IMPORT AMOUNT
004500*                NORMALIZER, MODULE NUMBER AND SCRUBBING LOOP BOTH
004600*                REUSED, BRACKETS AND DOLLAR SIGN HANDLING ADDED.
004700* 02/03/09 RJT - NULL/NONE/N-A TEXT FORMS RECOGNISED AS ZERO, SOME
004800*                BANKS LEAVE THE COLUMN TEXT RATHER THAN BLANK.
004900* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
005000*                NOTICES.
005100*
005200****************************************************************
005250*
005300 ENVIRONMENT             DIVISION.
005350*===============================
005400*
005450 CONFIGURATION           SECTION.
005475*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT            SECTION.
005900*-------------------------------
006000*
006100 DATA                    DIVISION.
006200*===============================
006300*
006400 WORKING-STORAGE         SECTION.
006500*-------------------------------
006600*
006700 77  PROG-NAME                   PIC X(15)  VALUE "BG040 (1.01.00)".
006800*
006900 01  WS-AMOUNT-WORK.
007000     03  WS-RAW-COPY             PIC X(15).
007100     03  WS-CLEAN-TEXT           PIC X(15).
007200     03  FILLER                  PIC X(02).
007300 01  WS-AMOUNT-WORK-X REDEFINES WS-AMOUNT-WORK
007400                                 PIC X(32).
007500*
007600 01  WS-CASE-TABLE.
007700     03  WS-LOWER-ALPHA          PIC X(26)
007800                                 VALUE "abcdefghijklmnopqrstuvwxyz".
007900     03  WS-UPPER-ALPHA          PIC X(26)
008000                                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008100 01  WS-CASE-TABLE-X REDEFINES WS-CASE-TABLE
008200                                 PIC X(52).
008300*
008400 01  WS-SPLIT-AREA.
008500     03  WS-INT-TEXT             PIC X(07)  VALUE "0000000".
008600     03  WS-DEC-TEXT             PIC X(02)  VALUE "00".
008700     03  FILLER                  PIC X(01).
008800 01  WS-SPLIT-AREA-X REDEFINES WS-SPLIT-AREA
008900                                 PIC X(10).
009000*
009100 01  WS-UNSIGNED-NUM.
009200     03  WS-UNSIGNED-INT         PIC 9(07).
009300     03  WS-UNSIGNED-DEC         PIC 9(02).
009400 01  WS-UNSIGNED-AMT REDEFINES WS-UNSIGNED-NUM
009500                                 PIC 9(07)V99.
009600*
009700 77  WS-ONE-CHAR                 PIC X.
009800 77  WS-SCAN-NDX                 PIC 9(2)   COMP.
009900 77  WS-CLEAN-LEN                PIC 9(2)   COMP.
010000 77  WS-DOT-POS                  PIC 9(2)   COMP.
010100 77  WS-INT-LEN                  PIC 9(2)   COMP.
010200 77  WS-DEC-LEN                  PIC 9(2)   COMP.
010300 77  WS-INT-START                PIC 9(2)   COMP.
010400 77  WS-NEG-SW                   PIC X      VALUE "N".
010500     88  WS-IS-NEGATIVE                     VALUE "Y".
010600 77  WS-PAREN-SW                 PIC X      VALUE "N".
010700     88  WS-HAS-OPEN-PAREN                  VALUE "Y".
010800*
010900 LINKAGE                 SECTION.
011000*-------------------------------
011100*
011200     COPY "WSBG040.COB".
011300*
011400 PROCEDURE DIVISION      USING BG040-LINKAGE.
011500*============================================
011600*
011700 AA000-MAIN              SECTION.
011800*************************
011900*
012000     MOVE     SPACE               TO BG040-ERROR-FLAG.
012100     MOVE     BG040-RAW-TEXT      TO WS-RAW-COPY.
012200     INSPECT  WS-RAW-COPY CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
012300*
012400     IF       WS-RAW-COPY = SPACES
012500       OR     WS-RAW-COPY = "NULL"
012600       OR     WS-RAW-COPY = "NONE"
012700       OR     WS-RAW-COPY = "N/A"
012800       OR     WS-RAW-COPY = "N-A"
012900              MOVE ZERO           TO BG040-AMOUNT
013000              GO TO AA000-EXIT.
013100*
013200     MOVE     "N"                 TO WS-NEG-SW.
013300     MOVE     "N"                 TO WS-PAREN-SW.
013400     MOVE     SPACES              TO WS-CLEAN-TEXT.
013500     MOVE     ZERO                TO WS-CLEAN-LEN.
013600*
013700     IF       WS-RAW-COPY (1:1) = "-"
013800              MOVE "Y"            TO WS-NEG-SW.
013900*
014000     PERFORM  AA010-STRIP-CHAR THRU AA010-EXIT
014100              VARYING WS-SCAN-NDX FROM 1 BY 1
014200              UNTIL WS-SCAN-NDX > 15.
014300*
014400     IF       WS-HAS-OPEN-PAREN
014500              MOVE "Y"            TO WS-NEG-SW.
014600*
014700     IF       WS-CLEAN-LEN = ZERO
014800              MOVE "Y"            TO BG040-ERROR-FLAG
014900              MOVE ZERO           TO BG040-AMOUNT
015000              GO TO AA000-EXIT.
015100*
015200     PERFORM  AA020-FIND-DOT THRU AA020-EXIT.
015300     PERFORM  AA030-SPLIT-AND-VALIDATE THRU AA030-EXIT.
015400*
015500     IF       BG040-ERROR-FLAG = "Y"
015600              MOVE ZERO           TO BG040-AMOUNT
015700              GO TO AA000-EXIT.
015800*
015900     MOVE     WS-INT-TEXT         TO WS-UNSIGNED-INT.
016000     MOVE     WS-DEC-TEXT         TO WS-UNSIGNED-DEC.
016100*
016200     IF       WS-IS-NEGATIVE
016300              COMPUTE BG040-AMOUNT = ZERO - WS-UNSIGNED-AMT
016400     ELSE
016500              MOVE WS-UNSIGNED-AMT TO BG040-AMOUNT
016600     END-IF.
016700*
016800 AA000-EXIT.       EXIT SECTION.
016900*
017000 AA010-STRIP-CHAR         SECTION.
017100*********************************
017200*    DROPS $, COMMAS, SPACES, BRACKETS AND A LEADING MINUS FROM
017300*    THE TEXT, LEAVING ONLY DIGITS AND AT MOST ONE DECIMAL POINT
017400*    IN WS-CLEAN-TEXT.  RJT.
017500*
017600     MOVE     WS-RAW-COPY (WS-SCAN-NDX:1) TO WS-ONE-CHAR.
017700     EVALUATE WS-ONE-CHAR
017800         WHEN "$"
017900              CONTINUE
018000         WHEN ","
018100              CONTINUE
018200         WHEN SPACE
018300              CONTINUE
018400         WHEN "-"
018500              CONTINUE
018600         WHEN "("
018700              MOVE "Y"            TO WS-PAREN-SW
018800         WHEN ")"
018900              CONTINUE
019000         WHEN OTHER
019100              ADD 1               TO WS-CLEAN-LEN
019200              MOVE WS-ONE-CHAR    TO WS-CLEAN-TEXT (WS-CLEAN-LEN:1)
019300     END-EVALUATE.
019400*
019500 AA010-EXIT.       EXIT SECTION.
019600*
019700 AA020-FIND-DOT           SECTION.
019800********************************
019900*
020000     MOVE     ZERO                TO WS-DOT-POS.
020100     PERFORM  AA021-TEST-DOT THRU AA021-EXIT
020200              VARYING WS-SCAN-NDX FROM 1 BY 1
020300              UNTIL WS-SCAN-NDX > WS-CLEAN-LEN
020400              OR WS-DOT-POS NOT = ZERO.
020500*
020600 AA020-EXIT.       EXIT SECTION.
020700*
020800 AA021-TEST-DOT           SECTION.
020900********************************
021000*
021100     IF       WS-CLEAN-TEXT (WS-SCAN-NDX:1) = "."
021200              MOVE WS-SCAN-NDX    TO WS-DOT-POS.
021300*
021400 AA021-EXIT.       EXIT SECTION.
021500*
021600 AA030-SPLIT-AND-VALIDATE SECTION.
021700**************************************
021800*    SPLITS THE CLEANED DIGIT STRING EITHER SIDE OF THE DECIMAL
021900*    POINT (IF ANY), RIGHT-JUSTIFIES THE WHOLE-POUNDS PART INTO
022000*    A 7-DIGIT ZERO-FILLED FIELD AND THE PENCE PART INTO 2 DIGITS,
022100*    THEN CHECKS BOTH ARE GENUINELY NUMERIC.  DLM.
022200*
022300     MOVE     "0000000"           TO WS-INT-TEXT.
022400     MOVE     "00"                TO WS-DEC-TEXT.
022500*
022600     IF       WS-DOT-POS = ZERO
022700              MOVE WS-CLEAN-LEN   TO WS-INT-LEN
022800              MOVE ZERO           TO WS-DEC-LEN
022900     ELSE
023000              COMPUTE WS-INT-LEN = WS-DOT-POS - 1
023100              COMPUTE WS-DEC-LEN = WS-CLEAN-LEN - WS-DOT-POS
023200     END-IF.
023300*
023400     IF       WS-INT-LEN = ZERO OR WS-INT-LEN > 7
023500              MOVE "Y"            TO BG040-ERROR-FLAG
023600              GO TO AA030-EXIT.
023700*
023800     COMPUTE  WS-INT-START = 8 - WS-INT-LEN.
023900     MOVE     WS-CLEAN-TEXT (1:WS-INT-LEN)
024000                                 TO WS-INT-TEXT (WS-INT-START:WS-INT-LEN).
024100*
024200     EVALUATE WS-DEC-LEN
024300         WHEN 0
024400              CONTINUE
024500         WHEN 1
024600              MOVE WS-CLEAN-TEXT (WS-DOT-POS + 1:1)
024700                                 TO WS-DEC-TEXT (1:1)
024800         WHEN OTHER
024900              MOVE WS-CLEAN-TEXT (WS-DOT-POS + 1:2)
025000                                 TO WS-DEC-TEXT
025100     END-EVALUATE.
025200*
025300     IF       WS-INT-TEXT IS NOT NUMERIC
025400       OR     WS-DEC-TEXT IS NOT NUMERIC
025500              MOVE "Y"            TO BG040-ERROR-FLAG.
025600*
025700 AA030-EXIT.       EXIT SECTION.
025800*
