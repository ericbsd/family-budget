000100****************************************************************
000200*                                                               *
000300*               CATEGORY FIELD VALIDATION ROUTINE               *
000400*            NAME / COLOUR / MONTHLY LIMIT / NEXT-ID             *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.             BG045.
001100*
001200 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS - PERSONAL SYSTEMS GROUP.
001500*
001600 DATE-WRITTEN.           11/08/1982.
001700*
001800 DATE-COMPILED.          11/08/1982.
001900*
002000 SECURITY.               COPYRIGHT (C) 1982-2026, VINCENT BRYAN COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002300*
002400* REMARKS.
002500*    VALIDATES A CATEGORY NAME, COLOUR CODE AND MONTHLY LIMIT FOR
002600*    THE HOUSEHOLD LEDGER CATEGORY FILE, AND ALLOCATES THE NEXT
002700*    FREE CATEGORY NUMBER.  ORIGINALLY THE MOD 11 CHECK-DIGIT
002800*    CALCULATOR; THE TABLE-SEARCH APPROACH SURVIVES, THE CONTENT
002900*    DOES NOT.
003000*
003100* CALLED MODULES.
003200*    NONE.
003300*
003400* ERROR CODES RETURNED (BG045-ERROR-CODE).
003500*    00 = OK          01 = NAME BLANK OR ALL SPACE
003600*    02 = BAD COLOUR  03 = LIMIT NOT NUMERIC OR NEGATIVE
003700*
003800* CHANGES:
003900* 11/08/82 VBC - 1.02 CREATED AS THE MOD 11 CHECK-DIGIT CALCULATOR
004000*                AND VERIFIER FOR PART AND ACCOUNT NUMBERS.
004100* 29/01/09 VBC - MIGRATED TO OPEN COBOL / GNUCOBOL.
004200* 19/02/99 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
004300*                CHANGE REQUIRED.
004400* 14/11/08 DLM - RE-PURPOSED MODULE NUMBER AS THE HOUSEHOLD LEDGER
004500*                CATEGORY VALIDATOR; MOD 11 LOGIC REMOVED, THE
004600*                ALPHA TABLE AND SEARCH KEPT FOR THE COLOUR CHECK.
004700* 02/03/09 RJT - NEXT-ID FUNCTION ADDED FOR BG010'S DEFAULT
004800*                CATEGORY LOAD.
004850* 16/04/09 RJT - COLOUR IS NOW FOLDED TO UPPER CASE BEFORE THE
004860*                HEX CHECK, AND THE FOLDED VALUE HANDED BACK, SO
004870*                A LOWER CASE CODE TYPED AT THE SCREEN NO LONGER
004880*                FAILS VALIDATION.
004900* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
005000*                NOTICES.
005100*
005200****************************************************************
005300*
005400 ENVIRONMENT             DIVISION.
005500*===============================
005600*
005700 CONFIGURATION           SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT            SECTION.
006300*-------------------------------
006400*
006500 DATA                    DIVISION.
006600*===============================
006700*
006800 WORKING-STORAGE         SECTION.
006900*-------------------------------
007000*
007100 77  PROG-NAME                   PIC X(15)  VALUE "BG045 (1.02.00)".
007200*
007300 01  WS-HEX-DATA.
007400     03  WS-HEX-ALPHA            PIC X(16)  VALUE "0123456789ABCDEF".
007500     03  WS-HEX-ARRAY REDEFINES WS-HEX-ALPHA.
007600         05  WS-HEX-DIGIT        PIC X      OCCURS 16
007700                                 INDEXED BY WS-HEX-NDX.
007750     03  WS-HEX-PAIRS REDEFINES WS-HEX-ALPHA.
007760         05  WS-HEX-PAIR         PIC X(02)  OCCURS 8.
007800*
007810 01  WS-CASE-TABLE.
007820     03  WS-LOWER-ALPHA          PIC X(26)
007830                                 VALUE "abcdefghijklmnopqrstuvwxyz".
007840     03  WS-UPPER-ALPHA          PIC X(26)
007850                                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007860 01  WS-CASE-TABLE-X REDEFINES WS-CASE-TABLE
007870                                 PIC X(52).
007880*
007900 01  WS-COLOUR-WORK.
008000     03  WS-COLOUR-HASH          PIC X.
008100     03  WS-COLOUR-DIGITS.
008200         05  WS-COLOUR-CHAR      PIC X      OCCURS 6
008300                                 INDEXED BY WS-COLOUR-NDX.
008400     03  FILLER                  PIC X(02).
008500 01  WS-COLOUR-WORK-X REDEFINES WS-COLOUR-WORK
008600                                 PIC X(09).
008700*
008800 77  WS-BAD-CHAR-COUNT           PIC 9(2)   COMP.
008900*
009000 LINKAGE                 SECTION.
009100*-------------------------------
009200*
009300     COPY "WSBG045.COB".
009400*
009500 PROCEDURE DIVISION      USING BG045-LINKAGE.
009600*============================================
009700*
009800 AA000-MAIN              SECTION.
009900*************************
010000*
010100     MOVE     ZERO                TO BG045-ERROR-CODE.
010200     MOVE     "Y"                 TO BG045-VALID-FLAG.
010300*
010400     EVALUATE BG045-FUNCTION
010500         WHEN "VALIDATE"
010600              PERFORM AA010-VALIDATE THRU AA010-EXIT
010700         WHEN "NEXT-ID "
010800              PERFORM AA020-NEXT-ID  THRU AA020-EXIT
010900         WHEN OTHER
011000              MOVE "N"             TO BG045-VALID-FLAG
011100              MOVE 99              TO BG045-ERROR-CODE
011200     END-EVALUATE.
011300*
011400     GOBACK.
011500*
011600 AA000-EXIT.       EXIT SECTION.
011700*
011800 AA010-VALIDATE          SECTION.
011900*****************************
012000*
012100     IF       BG045-NAME = SPACES
012200              MOVE "N"            TO BG045-VALID-FLAG
012300              MOVE 01             TO BG045-ERROR-CODE
012400              GO TO AA010-EXIT.
012500*
012600     PERFORM  AA030-CHECK-COLOUR THRU AA030-EXIT.
012700     IF       WS-BAD-CHAR-COUNT NOT = ZERO
012800              MOVE "N"            TO BG045-VALID-FLAG
012900              MOVE 02             TO BG045-ERROR-CODE
013000              GO TO AA010-EXIT.
013100*
013200     IF       BG045-MONTHLY-LIMIT NOT NUMERIC
013300       OR     BG045-MONTHLY-LIMIT < ZERO
013400              MOVE "N"            TO BG045-VALID-FLAG
013500              MOVE 03             TO BG045-ERROR-CODE.
013600*
013700 AA010-EXIT.       EXIT SECTION.
013800*
013900 AA020-NEXT-ID            SECTION.
014000*****************************
014100*
014200     IF       BG045-HIGHEST-ID = ZERO
014300              MOVE 1               TO BG045-NEXT-ID
014400     ELSE
014500              ADD 1 TO BG045-HIGHEST-ID GIVING BG045-NEXT-ID
014600     END-IF.
014700*
014800 AA020-EXIT.       EXIT SECTION.
014900*
015000 AA030-CHECK-COLOUR       SECTION.
015100********************************
015200*    COLOUR MUST BE "#" FOLLOWED BY SIX HEX DIGITS, E.G. #3B7FE2.
015300*    EACH DIGIT IS LOOKED UP IN THE HEX ALPHABET TABLE BY SEARCH,
015400*    THE SAME WAY THIS MODULE ONCE SEARCHED THE CHECK-DIGIT
015500*    ALPHABET.  VBC.
015600*
015700     MOVE     ZERO                TO WS-BAD-CHAR-COUNT.
015750     INSPECT  BG045-COLOR CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
015800     MOVE     BG045-COLOR         TO WS-COLOUR-WORK-X.
015900*
016000     IF       WS-COLOUR-HASH NOT = "#"
016100              ADD  1              TO WS-BAD-CHAR-COUNT
016200              GO TO AA030-EXIT.
016300*
016400     PERFORM  AA040-SEARCH-DIGITS THRU AA040-EXIT
016500              VARYING WS-COLOUR-NDX FROM 1 BY 1
016600              UNTIL WS-COLOUR-NDX > 6.
016700*
016800 AA030-EXIT.       EXIT SECTION.
016900*
017000 AA040-SEARCH-DIGITS      SECTION.
017100*********************************
017200*
017300     SET      WS-HEX-NDX TO 1.
017400     SEARCH   WS-HEX-DIGIT
017500              AT END
017600                   ADD 1 TO WS-BAD-CHAR-COUNT
017610              WHEN WS-HEX-DIGIT (WS-HEX-NDX) =
017620                   WS-COLOUR-CHAR (WS-COLOUR-NDX)
017630                   CONTINUE
017900     END-SEARCH.
018000*
018100 AA040-EXIT.       EXIT SECTION.
018200*
