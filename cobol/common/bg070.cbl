000100****************************************************************
000200*                                                               *
000300*                PERIOD DATE-RANGE CALCULATOR                   *
000400*        MONTH / QUARTER / YEAR, LEAP YEARS HANDLED BY A         *
000500*              HAND-ROLLED DAY-IN-MONTH TABLE                   *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.             BG070.
001200*
001300 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - PERSONAL SYSTEMS GROUP.
001600*
001700 DATE-WRITTEN.           04/06/1986.
001800*
001900 DATE-COMPILED.          04/06/1986.
002000*
002100 SECURITY.               COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
002200*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400*
002500* REMARKS.
002600*    PERIOD DATE-RANGE SERVICE FOR THE HOUSEHOLD LEDGER REPORTS.
002700*    GIVEN A PERIOD TYPE (MONTH/QUARTER/YEAR) AND THE RELEVANT
002800*    YEAR/MONTH/QUARTER NUMBER RETURNS THE INCLUSIVE START AND
002900*    END DATES OF THE PERIOD, CCYYMMDD.  CALLED BY BG200.
003000*
003100* CALLED MODULES.
003200*    NONE.
003300*
003400* ERROR MESSAGES USED.
003500*    NONE - BG070-ERROR-FLAG IS SET FOR THE CALLER TO TEST.
003600*
003700* CHANGES:
003800* 04/06/86 VBC - CREATED AS THE HOUSEHOLD LEDGER DATE-RANGE ROUTINE,
003900*                MONTH-END DAYS HELD IN A TABLE, LEAP YEAR TESTED
004000*                BY THE USUAL 4/100/400 RULE.
004100* 11/09/91 VBC - QUARTER FUNCTION ADDED FOR THE NEW QUARTERLY
004200*                SPENDING SUMMARY.
004300* 19/02/99 VBC - Y2K: CONFIRMED CCYY THROUGHOUT, NO CODE CHANGE
004400*                NEEDED, RE-TESTED FOR 2000 LEAP YEAR (DIV BY 400).
004500* 14/11/08 DLM - RE-NUMBERED FROM MAPS04/MAPS07 TO BG070 AND GIVEN
004600*                ITS OWN LINKAGE AS PART OF THE AUTO-CATEGORISER
004700*                PROJECT; YEAR FUNCTION ADDED.
004800* 02/03/09 RJT - QUARTER RANGE REWORKED TO RE-USE THE MONTH-END
004900*                TABLE RATHER THAN ITS OWN LITERALS.
005000* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
005100*                NOTICES.
005200*
005300****************************************************************
005400*
005500 ENVIRONMENT             DIVISION.
005600*===============================
005700*
005800 CONFIGURATION           SECTION.
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT            SECTION.
006400*-------------------------------
006500*
006600 DATA                    DIVISION.
006700*===============================
006800*
006900 WORKING-STORAGE         SECTION.
007000*-------------------------------
007100*
007200 77  PROG-NAME                   PIC X(15)  VALUE "BG070 (1.04.00)".
007300 77  WS-LEAP-SW                  PIC X      VALUE "N".
007400     88  WS-IS-LEAP-YEAR                    VALUE "Y".
007500*
007600 01  WS-WORK-DATE.
007700     03  WS-WORK-CCYY            PIC 9(4).
007800     03  WS-WORK-MM              PIC 9(2).
007900     03  WS-WORK-DD              PIC 9(2).
008000 01  WS-WORK-DATE9   REDEFINES WS-WORK-DATE
008100                                 PIC 9(8).
008200*
008300 01  WS-LEAP-TEST-AREA.
008400     03  WS-LT-MOD-4             PIC 9(4)   COMP.
008500     03  WS-LT-MOD-100           PIC 9(4)   COMP.
008600     03  WS-LT-MOD-400           PIC 9(4)   COMP.
008650     03  FILLER                  PIC X(01).
008700*
008800 01  WS-MONTH-END-TABLE-AREA.
008900     03  FILLER                  PIC 9(2)   VALUE 31.
009000     03  FILLER                  PIC 9(2)   VALUE 28.
009100     03  FILLER                  PIC 9(2)   VALUE 31.
009200     03  FILLER                  PIC 9(2)   VALUE 30.
009300     03  FILLER                  PIC 9(2)   VALUE 31.
009400     03  FILLER                  PIC 9(2)   VALUE 30.
009500     03  FILLER                  PIC 9(2)   VALUE 31.
009600     03  FILLER                  PIC 9(2)   VALUE 31.
009700     03  FILLER                  PIC 9(2)   VALUE 30.
009800     03  FILLER                  PIC 9(2)   VALUE 31.
009900     03  FILLER                  PIC 9(2)   VALUE 30.
010000     03  FILLER                  PIC 9(2)   VALUE 31.
010100 01  WS-MONTH-END-TABLE REDEFINES WS-MONTH-END-TABLE-AREA.
010200     03  WS-MONTH-END-DAYS       PIC 9(2)   OCCURS 12 TIMES
010300                                 INDEXED BY WS-MONTH-NDX.
010400*
010500 01  WS-QUARTER-TABLE-AREA.
010600     03  FILLER                  PIC 9(4)   VALUE 0103.
010700     03  FILLER                  PIC 9(4)   VALUE 0406.
010800     03  FILLER                  PIC 9(4)   VALUE 0709.
010900     03  FILLER                  PIC 9(4)   VALUE 1012.
011000 01  WS-QUARTER-TABLE REDEFINES WS-QUARTER-TABLE-AREA.
011100     03  WS-QTR-ENTRY            OCCURS 4 TIMES
011200                                 INDEXED BY WS-QTR-NDX.
011300         05  WS-QTR-FIRST-MM     PIC 9(2).
011400         05  WS-QTR-LAST-MM      PIC 9(2).
011500*
011600 01  WS-DAYS-THIS-MONTH          PIC 9(2)   COMP.
011700*
011800 LINKAGE                 SECTION.
011900*-------------------------------
012000*
012100     COPY "WSBG070.COB".
012200*
012300 PROCEDURE DIVISION      USING BG070-LINKAGE.
012400*============================================
012500*
012600 AA000-MAIN              SECTION.
012700*************************
012800*
012900     MOVE     SPACE               TO BG070-ERROR-FLAG.
013000     MOVE     ZERO                TO BG070-START-DATE
013100                                     BG070-END-DATE.
013200*
013300     EVALUATE BG070-PERIOD-TYPE
013400         WHEN "MONTH"
013500              PERFORM AA010-MONTH-RANGE
013600         WHEN "QUARTER"
013700              PERFORM AA020-QUARTER-RANGE
013800         WHEN "YEAR"
013900              PERFORM AA030-YEAR-RANGE
014000         WHEN OTHER
014100              MOVE "Y"            TO BG070-ERROR-FLAG
014200     END-EVALUATE.
014300*
014400     GOBACK.
014500*
014600 AA000-EXIT.       EXIT SECTION.
014700*
014800 AA010-MONTH-RANGE       SECTION.
014900********************************
015000*
015100     IF       BG070-MONTH < 1 OR > 12
015200              MOVE "Y"            TO BG070-ERROR-FLAG
015300              GO TO AA010-EXIT.
015400*
015500     MOVE     BG070-YEAR          TO WS-WORK-CCYY.
015600     MOVE     BG070-MONTH         TO WS-WORK-MM.
015700     MOVE     1                   TO WS-WORK-DD.
015800     MOVE     WS-WORK-DATE9       TO BG070-START-DATE.
015900*
016000     PERFORM  AA040-TEST-LEAP-YEAR.
016100     SET      WS-MONTH-NDX TO BG070-MONTH.
016200     MOVE     WS-MONTH-END-DAYS (WS-MONTH-NDX) TO WS-DAYS-THIS-MONTH.
016300     IF       BG070-MONTH = 2 AND WS-IS-LEAP-YEAR
016400              ADD  1              TO WS-DAYS-THIS-MONTH.
016500*
016600     MOVE     WS-DAYS-THIS-MONTH  TO WS-WORK-DD.
016700     MOVE     WS-WORK-DATE9       TO BG070-END-DATE.
016800*
016900 AA010-EXIT.       EXIT SECTION.
017000*
017100 AA020-QUARTER-RANGE     SECTION.
017200**********************************
017300*
017400     IF       BG070-QUARTER < 1 OR > 4
017500              MOVE "Y"            TO BG070-ERROR-FLAG
017600              GO TO AA020-EXIT.
017700*
017800     SET      WS-QTR-NDX TO BG070-QUARTER.
017900*
018000     MOVE     BG070-YEAR          TO WS-WORK-CCYY.
018100     MOVE     WS-QTR-FIRST-MM (WS-QTR-NDX) TO WS-WORK-MM.
018200     MOVE     1                   TO WS-WORK-DD.
018300     MOVE     WS-WORK-DATE9       TO BG070-START-DATE.
018400*
018500     PERFORM  AA040-TEST-LEAP-YEAR.
018600     SET      WS-MONTH-NDX TO WS-QTR-LAST-MM (WS-QTR-NDX).
018700     MOVE     WS-MONTH-END-DAYS (WS-MONTH-NDX) TO WS-DAYS-THIS-MONTH.
018800     IF       WS-QTR-LAST-MM (WS-QTR-NDX) = 2 AND WS-IS-LEAP-YEAR
018900              ADD  1              TO WS-DAYS-THIS-MONTH.
019000*
019100     MOVE     WS-QTR-LAST-MM (WS-QTR-NDX) TO WS-WORK-MM.
019200     MOVE     WS-DAYS-THIS-MONTH  TO WS-WORK-DD.
019300     MOVE     WS-WORK-DATE9       TO BG070-END-DATE.
019400*
019500 AA020-EXIT.       EXIT SECTION.
019600*
019700 AA030-YEAR-RANGE        SECTION.
019800*******************************
019900*
020000     MOVE     BG070-YEAR          TO WS-WORK-CCYY.
020100     MOVE     1                   TO WS-WORK-MM WS-WORK-DD.
020200     MOVE     WS-WORK-DATE9       TO BG070-START-DATE.
020300*
020400     MOVE     BG070-YEAR          TO WS-WORK-CCYY.
020500     MOVE     12                  TO WS-WORK-MM.
020600     MOVE     31                  TO WS-WORK-DD.
020700     MOVE     WS-WORK-DATE9       TO BG070-END-DATE.
020800*
020900 AA030-EXIT.       EXIT SECTION.
021000*
021100 AA040-TEST-LEAP-YEAR    SECTION.
021200*********************************
021300*    CCYY DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
021400*    DIVISIBLE BY 400) = LEAP YEAR.  NO INTRINSIC FUNCTIONS USED -
021500*    DIVIDE ... REMAINDER IS THE OLD WAY, STILL THE BEST WAY.  VBC.
021600*
021700     MOVE     "N"                 TO WS-LEAP-SW.
021800     DIVIDE   WS-WORK-CCYY BY 4   GIVING WS-LT-MOD-4
021900              REMAINDER WS-LT-MOD-4.
022000     IF       WS-LT-MOD-4 = ZERO
022100              DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LT-MOD-100
022200                       REMAINDER WS-LT-MOD-100
022300              IF     WS-LT-MOD-100 NOT = ZERO
022400                     MOVE "Y"      TO WS-LEAP-SW
022500              ELSE
022600                     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LT-MOD-400
022700                              REMAINDER WS-LT-MOD-400
022800                     IF  WS-LT-MOD-400 = ZERO
022900                         MOVE "Y"  TO WS-LEAP-SW
023000                     END-IF
023100              END-IF
023200     END-IF.
023300*
023400 AA040-EXIT.       EXIT SECTION.
023500*
