000100****************************************************************
000200*                                                               *
000300*                 BANK STATEMENT IMPORT DRIVER                  *
000400*      READS STMTFILE, VALIDATES AND CATEGORISES EACH ROW,      *
000500*        WRITES TXNFILE, ERRFILE AND ONE UPLOAD SUMMARY         *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.             BG100.
001200*
001300 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - PERSONAL SYSTEMS GROUP.
001600*
001700 DATE-WRITTEN.           04/06/1986.
001800*
001900 DATE-COMPILED.          04/06/1986.
002000*
002100 SECURITY.               COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
002200*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400*
002500* REMARKS.
002600*    DRIVES THE IMPORT OF A BANK STATEMENT INTO THE HOUSEHOLD
002700*    LEDGER.  SKIPS THE HEADER ROW AND ANY BLANK ROW, VALIDATES
002800*    AND NORMALISES EACH REMAINING ROW, AUTO-CATEGORISES IT, AND
002900*    WRITES THE RESULT TO THE TRANSACTION MASTER.  BAD ROWS ARE
003000*    LOGGED BUT DO NOT STOP THE RUN.  ONE UPLOAD SUMMARY RECORD
003100*    IS WRITTEN AT THE END OF THE RUN.
003200*
003300* CALLED MODULES.
003400*    BG040 - NORMALISES THE RAW AMOUNT TEXT.
003500*    BG050 - AUTO-CATEGORISES THE DESCRIPTION (CATEGORZ FUNCTION).
003600*
003700* CHANGES:
003800* 04/06/86 VBC - CREATED AS THE BANK STATEMENT IMPORT DRIVER FOR
003900*                THE HOUSEHOLD LEDGER MODULE.
004000* 11/09/91 VBC - ERROR LOG ADDED, BAD ROWS NO LONGER ABORT THE RUN.
004100* 19/02/99 VBC - Y2K REVIEW - STATEMENT DATE CONFIRMED AS CCYYMMDD
004200*                ON INPUT, NO CHANGE REQUIRED.
004300* 14/11/08 DLM - AUTO-CATEGORISER HOOK ADDED (CALLS BG050), AMOUNT
004400*                PARSING MOVED OUT TO BG040 SO BG060'S RECAT SWEEP
004500*                CAN SHARE IT.
004600* 02/05/09 DLM - UPLOAD SUMMARY RECORD ADDED, ONE PER RUN, CAPTURES
004700*                MONTH OF FIRST TRANSACTION FOR THE DASHBOARD.
004800* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
004900*                NOTICES.
005000*
005100****************************************************************
005200*
005300 ENVIRONMENT             DIVISION.
005400*===============================
005500*
005600 CONFIGURATION           SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT            SECTION.
006200*-------------------------------
006300*
006400 FILE-CONTROL.
006500*-------------
006600*
006700     COPY "SELSTMT.COB".
006800     COPY "SELTXN.COB".
006900     COPY "SELUPL.COB".
007000     COPY "SELERR.COB".
007100*
007200 DATA                    DIVISION.
007300*===============================
007400*
007500 FILE                    SECTION.
007600*-------------------------------
007700*
007800     COPY "FDSTMT.COB".
007900     COPY "FDTXN.COB".
008000     COPY "FDUPL.COB".
008100     COPY "FDERR.COB".
008200*
008300 WORKING-STORAGE         SECTION.
008400*-------------------------------
008500*
008600 77  PROG-NAME                   PIC X(15)  VALUE "BG100 (1.04.00)".
008700*
008800 01  WS-FILE-STATUSES.
008900     03  STMT-FILE-STATUS        PIC XX.
009000     03  TXN-FILE-STATUS         PIC XX.
009100     03  UPL-FILE-STATUS         PIC XX.
009200     03  ERR-FILE-STATUS         PIC XX.
009300*
009400 77  WS-STMT-EOF-SW              PIC X      VALUE "N".
009500     88  WS-STMT-AT-EOF                     VALUE "Y".
009600 77  WS-FIRST-TXN-SW             PIC X      VALUE "N".
009700     88  WS-FIRST-TXN-SEEN                  VALUE "Y".
010000 77  WS-ROW-OK-SW                PIC X      VALUE "N".
010100     88  WS-ROW-IS-OK                       VALUE "Y".
010200*
010300 77  WS-ROW-NUMBER               PIC 9(5)   COMP.
010400 77  WS-VALID-COUNT              PIC 9(5)   COMP.
010500 77  WS-CAT-COUNT                PIC 9(5)   COMP.
010600 77  WS-UNCAT-COUNT              PIC 9(5)   COMP.
010700 77  WS-ERROR-COUNT              PIC 9(5)   COMP.
010800*
010900 01  WS-EMPTY-TEST-AREA.
011000     03  WS-EMPTY-DATE           PIC X(8).
011100     03  WS-EMPTY-DESC           PIC X(40).
011200     03  WS-EMPTY-AMT            PIC X(15).
011300 01  WS-EMPTY-TEST-X REDEFINES WS-EMPTY-TEST-AREA
011400                                 PIC X(63).
011500*
011600 01  WS-DATE-WORK                PIC 9(8)   VALUE ZERO.
011700 01  WS-DATE-PARTS REDEFINES WS-DATE-WORK.
011800     03  WS-DATE-CCYY            PIC 9(4).
011900     03  WS-DATE-MM              PIC 9(2).
012000     03  WS-DATE-DD              PIC 9(2).
012100*
012200 01  WS-ERROR-MSG-AREA.
012300     03  WS-ERR-PREFIX           PIC X(4)   VALUE "ROW ".
012400     03  WS-ERR-ROWNO            PIC ZZZZ9.
012500     03  WS-ERR-COLON            PIC X(2)   VALUE ": ".
012600     03  WS-ERR-TEXT             PIC X(40).
012700     03  FILLER                  PIC X(29).
012800 01  WS-ERROR-MSG-X REDEFINES WS-ERROR-MSG-AREA
012900                                 PIC X(80).
013000*
013100     COPY "WSBG040.COB".
013200     COPY "WSBG050.COB".
013300*
013400 PROCEDURE DIVISION.
013500*===================
013600*
013700 AA000-MAIN              SECTION.
013800*************************
013900*
014000     PERFORM  AA010-OPEN-FILES   THRU AA010-EXIT.
014100     PERFORM  AA020-SKIP-HEADER  THRU AA020-EXIT.
014200     PERFORM  AA030-PROCESS-ROW  THRU AA030-EXIT
014300              UNTIL WS-STMT-AT-EOF.
014400     PERFORM  AA090-WRITE-SUMMARY THRU AA090-EXIT.
014500     PERFORM  AA099-CLOSE-FILES THRU AA099-EXIT.
014600     STOP     RUN.
014700*
014800 AA000-EXIT.       EXIT SECTION.
014900*
015000 AA010-OPEN-FILES         SECTION.
015100********************************
015200*
015300     OPEN     INPUT STMT-FILE.
015400     OPEN     OUTPUT TXN-FILE.
015500     OPEN     OUTPUT UPL-FILE.
015600     OPEN     OUTPUT ERR-FILE.
015700     MOVE     ZERO                TO WS-ROW-NUMBER
015800                                     WS-VALID-COUNT
015900                                     WS-CAT-COUNT
016000                                     WS-UNCAT-COUNT
016100                                     WS-ERROR-COUNT.
016200     MOVE     SPACES              TO WS-FIRST-TXN-SW.
016300*
016400 AA010-EXIT.       EXIT SECTION.
016500*
016600 AA020-SKIP-HEADER        SECTION.
016700********************************
016800*    THE FIRST RECORD ON STMTFILE IS ALWAYS THE COLUMN HEADER ROW
016900*    AND CARRIES NO TRANSACTION DATA.
017000*
017100     READ     STMT-FILE
017200              AT END MOVE "Y"     TO WS-STMT-EOF-SW.
017300*
017400 AA020-EXIT.       EXIT SECTION.
017500*
017600 AA030-PROCESS-ROW        SECTION.
017700********************************
017800*
017900     ADD      1                   TO WS-ROW-NUMBER.
018000     MOVE     "N"                 TO WS-ROW-OK-SW.
018100*
018200     MOVE     STMT-DATE-TEXT      TO WS-EMPTY-DATE.
018300     MOVE     STMT-DESC           TO WS-EMPTY-DESC.
018400     MOVE     STMT-AMOUNT-RAW     TO WS-EMPTY-AMT.
018500     IF       WS-EMPTY-TEST-X = SPACES
018600              GO TO AA030-NEXT-ROW.
018700*
018800     PERFORM  AA040-VALIDATE-DATE THRU AA040-EXIT.
018900     IF       NOT WS-ROW-IS-OK
019000              GO TO AA030-NEXT-ROW.
019050*
019100     PERFORM  AA050-NORMALIZE-AMOUNT THRU AA050-EXIT.
019200     IF       NOT WS-ROW-IS-OK
019300              GO TO AA030-NEXT-ROW.
019400*
019500     PERFORM  AA060-CATEGORIZE    THRU AA060-EXIT.
019600     PERFORM  AA070-WRITE-TXN     THRU AA070-EXIT.
019700     PERFORM  AA080-CAPTURE-MONTH THRU AA080-EXIT.
019800     ADD      1                   TO WS-VALID-COUNT.
019900*
020000 AA030-NEXT-ROW.
020100     READ     STMT-FILE
020200              AT END MOVE "Y"     TO WS-STMT-EOF-SW.
020300*
020400 AA030-EXIT.       EXIT SECTION.
020500*
020600 AA040-VALIDATE-DATE      SECTION.
020700********************************
020800*    THE INPUT FILE CARRIES THE DATE AS AN 8 BYTE CCYYMMDD TEXT
020900*    FIELD ALREADY - NO MULTI-FORMAT PARSING IS DONE HERE.
021000*
021100     MOVE     "Y"                 TO WS-ROW-OK-SW.
021200     IF       STMT-DATE-TEXT NOT NUMERIC
021300              MOVE "N"            TO WS-ROW-OK-SW
021400              MOVE "INVALID DATE" TO WS-ERR-TEXT
021500              PERFORM AA100-WRITE-ERROR THRU AA100-EXIT.
021600*
021700 AA040-EXIT.       EXIT SECTION.
021800*
021900 AA050-NORMALIZE-AMOUNT   SECTION.
022000********************************
022100*
022200     MOVE     "Y"                 TO WS-ROW-OK-SW.
022300     MOVE     STMT-AMOUNT-RAW     TO BG040-RAW-TEXT.
022400     CALL     "BG040"             USING BG040-LINKAGE.
022500     IF       BG040-ERROR-FLAG = "Y"
022600              MOVE "N"            TO WS-ROW-OK-SW
022700              MOVE "INVALID AMOUNT" TO WS-ERR-TEXT
022800              PERFORM AA100-WRITE-ERROR THRU AA100-EXIT.
022900*
023000 AA050-EXIT.       EXIT SECTION.
023100*
023200 AA060-CATEGORIZE         SECTION.
023300********************************
023400*
023500     MOVE     "CATEGORZ"          TO BG050-FUNCTION.
023600     MOVE     STMT-DESC           TO BG050-DESCRIPTION.
023700     CALL     "BG050"             USING BG050-LINKAGE.
023800     IF       BG050-MATCH-TYPE = "NONE"
023900              ADD 1               TO WS-UNCAT-COUNT
024000     ELSE
024100              ADD 1               TO WS-CAT-COUNT.
024200*
024300 AA060-EXIT.       EXIT SECTION.
024400*
024500 AA070-WRITE-TXN          SECTION.
024600********************************
024700*
024800     MOVE     STMT-DATE-TEXT      TO TXN-DATE.
024900     MOVE     STMT-DESC           TO TXN-DESC.
025000     MOVE     BG040-AMOUNT        TO TXN-AMOUNT.
025100     MOVE     BG050-CATEGORY-ID   TO TXN-CATEGORY-ID.
025200     MOVE     "STMTFILE"          TO TXN-SOURCE-FILE.
025300     IF       BG050-MATCH-TYPE = "NONE"
025400              MOVE "N"            TO TXN-AUTO-CAT-FLAG
025500     ELSE
025600              MOVE "Y"            TO TXN-AUTO-CAT-FLAG.
025700     MOVE     BG050-CONFIDENCE    TO TXN-CONFIDENCE.
025800     MOVE     SPACES              TO TXN-NOTES.
025900     WRITE    BG-TRANSACTION-RECORD.
026000*
026100 AA070-EXIT.       EXIT SECTION.
026200*
026300 AA080-CAPTURE-MONTH      SECTION.
026400********************************
026500*    THE UPLOAD SUMMARY CARRIES THE YEAR-MONTH OF THE FIRST
026600*    TRANSACTION WRITTEN THIS RUN, NOT THE EARLIEST DATE ON THE
026700*    FILE.
026800*
026900     IF       NOT WS-FIRST-TXN-SEEN
027000              MOVE TXN-DATE       TO WS-DATE-WORK
027100              MOVE "Y"            TO WS-FIRST-TXN-SW.
027200*
027300 AA080-EXIT.       EXIT SECTION.
027400*
027500 AA090-WRITE-SUMMARY      SECTION.
027600********************************
027700*
027800     MOVE     "STMTFILE"          TO UPL-FILENAME.
027900     IF       WS-FIRST-TXN-SEEN
028000              MOVE WS-DATE-CCYY   TO UPL-MONTH (1:4)
028100              MOVE "-"            TO UPL-MONTH (5:1)
028200              MOVE WS-DATE-MM     TO UPL-MONTH (6:2)
028300     ELSE
028400              MOVE SPACES         TO UPL-MONTH.
028500     MOVE     WS-VALID-COUNT      TO UPL-ROW-COUNT.
028600     MOVE     WS-CAT-COUNT        TO UPL-CATEGORIZED.
028700     MOVE     WS-UNCAT-COUNT      TO UPL-UNCATEGORIZED.
028800     MOVE     WS-ERROR-COUNT      TO UPL-ERROR-COUNT.
028900     WRITE    BG-UPLOAD-RECORD.
029000*
029100 AA090-EXIT.       EXIT SECTION.
029200*
029300 AA099-CLOSE-FILES        SECTION.
029400********************************
029500*
029600     CLOSE    STMT-FILE TXN-FILE UPL-FILE ERR-FILE.
029700*
029800 AA099-EXIT.       EXIT SECTION.
029900*
030000 AA100-WRITE-ERROR        SECTION.
030100********************************
030200*
030300     ADD      1                   TO WS-ERROR-COUNT.
030400     MOVE     WS-ROW-NUMBER       TO WS-ERR-ROWNO.
030500     MOVE     WS-ERROR-MSG-X      TO ERR-FILE-RECORD.
030600     WRITE    ERR-FILE-RECORD.
030700*
030800 AA100-EXIT.       EXIT SECTION.
030900*
