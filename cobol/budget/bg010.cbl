000100****************************************************************
000200*                                                               *
000300*              HOUSEHOLD LEDGER  -  START OF DAY                *
000400*           SEEDS THE DEFAULT CATEGORY FILE IF EMPTY            *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.             BG010.
001100*
001200 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS - PERSONAL SYSTEMS GROUP.
001500*
001600 DATE-WRITTEN.           04/06/1986.
001700*
001800 DATE-COMPILED.          04/06/1986.
001900*
002000 SECURITY.               COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002300*
002400* REMARKS.
002500*    START OF DAY PROGRAM FOR THE HOUSEHOLD LEDGER MODULE.  IF THE
002600*    CATEGORY FILE IS ABSENT OR EMPTY, WRITES THE SEVEN STANDARD
002700*    CATEGORIES (IDS 0-6) SO THE IMPORT AND REPORTING RUNS ALWAYS
002800*    HAVE SOMETHING TO CATEGORISE AGAINST.  ORIGINALLY THE PAYROLL
002900*    START-OF-DAY DATE/TERMINAL SET-UP SCREEN; THE SET-UP ROLE
003000*    SURVIVES, THE SCREEN WORK DOES NOT.
003100*
003200* CALLED MODULES.
003300*    BG045 - VALIDATES EACH DEFAULT CATEGORY BEFORE IT IS WRITTEN.
003400*
003500* CHANGES:
003600* 04/06/86 VBC - CREATED AS THE PAYROLL START OF DAY PROGRAM,
003700*                READING TODAY'S DATE AND SETTING THE TERMINAL
003800*                DATE FORMAT FOR THE SHIFT.
003900* 19/02/99 VBC - Y2K REVIEW - SCREEN DATE FIELDS WIDENED TO A
004000*                FOUR DIGIT YEAR WHERE THE TERMINAL FIRMWARE
004100*                ALLOWED IT.
004200* 14/11/08 DLM - RE-PURPOSED MODULE NUMBER AS THE HOUSEHOLD LEDGER
004300*                START OF DAY; SCREEN HANDLING REMOVED, REPLACED
004400*                WITH THE DEFAULT CATEGORY SEED LOGIC BELOW.
004500* 02/03/09 RJT - EACH DEFAULT CATEGORY NOW VALIDATED THROUGH BG045
004600*                BEFORE BEING WRITTEN, SAME AS A USER-ENTERED ONE
004700*                WOULD BE.
004800* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
004900*                NOTICES.
005000*
005100****************************************************************
005200*
005300 ENVIRONMENT             DIVISION.
005400*===============================
005500*
005600 CONFIGURATION           SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT            SECTION.
006200*-------------------------------
006300*
006400 FILE-CONTROL.
006500*-------------
006600*
006700     COPY "SELCAT.COB".
006800*
006900 DATA                    DIVISION.
007000*===============================
007100*
007200 FILE                    SECTION.
007300*-------------------------------
007400*
007500     COPY "FDCAT.COB".
007600*
007700 WORKING-STORAGE         SECTION.
007800*-------------------------------
007900*
008000 77  PROG-NAME                   PIC X(15)  VALUE "BG010 (1.01.00)".
008100*
008200 01  WS-FILE-STATUSES.
008300     03  CAT-FILE-STATUS         PIC XX.
008400*
008500 77  WS-REC-COUNT                PIC 9(3)   COMP.
008600 77  WS-SEED-NDX                 PIC 9(2)   COMP.
008700*
008800 01  WS-SEED-TABLE-AREA.
008900     03  WS-SEED-ENTRY           OCCURS 7 TIMES
009000                                 INDEXED BY WS-SEED-NDX2.
009100         05  WS-SEED-ID          PIC 9(3).
009200         05  WS-SEED-NAME        PIC X(20).
009300         05  WS-SEED-DESC        PIC X(50).
009400         05  WS-SEED-COLOR       PIC X(7).
009500         05  WS-SEED-LIMIT       PIC 9(5)V99.
009600 01  WS-SEED-TABLE-FLAT REDEFINES WS-SEED-TABLE-AREA
009700                                 PIC X(581).
009800*
009900 01  WS-SEED-LOAD-AREA.
010000     03  FILLER  PIC X(85) VALUE
010100         "000Uncategorized          Catch-all for transactions not yet assigned a category.".
010200     03  FILLER  PIC X(85) VALUE
010300         "001Groceries              Supermarket and grocery store purchases.".
010400     03  FILLER  PIC X(85) VALUE
010500         "002Gas                    Fuel and motor vehicle running costs.".
010600     03  FILLER  PIC X(85) VALUE
010700         "003Restaurants            Dining out, take-away and coffee shops.".
010800     03  FILLER  PIC X(85) VALUE
010900         "004Entertainment          Cinema, streaming, hobbies and leisure.".
011000     03  FILLER  PIC X(85) VALUE
011100         "005Utilities              Electricity, gas, water, phone, internet.".
011200     03  FILLER  PIC X(85) VALUE
011300         "006Investment             Savings, pensions and investment contributions.".
011400 01  WS-SEED-LOAD-TABLE REDEFINES WS-SEED-LOAD-AREA.
011500     03  WS-SEED-LOAD-ENTRY      OCCURS 7 TIMES
011600                                 INDEXED BY WS-LOAD-NDX.
011700         05  WS-LOAD-ID          PIC X(3).
011800         05  WS-LOAD-NAME        PIC X(20).
011900         05  WS-LOAD-DESC        PIC X(62).
012000*
012100 01  WS-SEED-COLOR-AREA.
012200     03  FILLER                  PIC X(7)  VALUE "#9E9E9E".
012300     03  FILLER                  PIC X(7)  VALUE "#4CAF50".
012400     03  FILLER                  PIC X(7)  VALUE "#FF9800".
012500     03  FILLER                  PIC X(7)  VALUE "#F44336".
012600     03  FILLER                  PIC X(7)  VALUE "#9C27B0".
012700     03  FILLER                  PIC X(7)  VALUE "#2196F3".
012800     03  FILLER                  PIC X(7)  VALUE "#009688".
012900 01  WS-SEED-COLOR-TABLE REDEFINES WS-SEED-COLOR-AREA.
013000     03  WS-LOAD-COLOR           PIC X(7)  OCCURS 7
013100                                 INDEXED BY WS-COLOR-NDX.
013200*
013300 01  WS-SEED-LIMIT-AREA.
013400     03  FILLER                  PIC 9(5)V99 VALUE 0.00.
013500     03  FILLER                  PIC 9(5)V99 VALUE 500.00.
013600     03  FILLER                  PIC 9(5)V99 VALUE 200.00.
013700     03  FILLER                  PIC 9(5)V99 VALUE 300.00.
013800     03  FILLER                  PIC 9(5)V99 VALUE 150.00.
013900     03  FILLER                  PIC 9(5)V99 VALUE 400.00.
014000     03  FILLER                  PIC 9(5)V99 VALUE 1000.00.
014100 01  WS-SEED-LIMIT-TABLE REDEFINES WS-SEED-LIMIT-AREA.
014200     03  WS-LOAD-LIMIT           PIC 9(5)V99 OCCURS 7
014300                                 INDEXED BY WS-LIMIT-NDX.
014400*
014500 01  WS-EMPTY-SW                 PIC X      VALUE "N".
014600     88  WS-FILE-IS-EMPTY                   VALUE "Y".
014700 77  WS-CAT-EOF-SW               PIC X      VALUE "N".
014800     88  WS-CAT-AT-EOF                      VALUE "Y".
014900*
014950     COPY "WSBG045.COB".
015000*
015100 PROCEDURE DIVISION.
015200*===================
015300*
015800 AA000-MAIN              SECTION.
015900*************************
016000*
016100     PERFORM  AA005-BUILD-SEED-TABLE THRU AA005-EXIT.
016200     PERFORM  AA010-TEST-FILE-EMPTY  THRU AA010-EXIT.
016300     IF       WS-FILE-IS-EMPTY
016400              PERFORM AA020-SEED-CATEGORIES THRU AA020-EXIT.
016500     STOP     RUN.
016600*
016700 AA000-EXIT.       EXIT SECTION.
016800*
016900 AA005-BUILD-SEED-TABLE   SECTION.
017000********************************
017100*    UNPACKS THE COMPILE-TIME SEED DATA INTO WS-SEED-TABLE-AREA
017200*    FOR VALIDATION AND WRITING.
017300*
017400     PERFORM  AA006-BUILD-ONE-SEED THRU AA006-EXIT
017500              VARYING WS-LOAD-NDX FROM 1 BY 1
017600              UNTIL WS-LOAD-NDX > 7.
017700*
017800 AA005-EXIT.       EXIT SECTION.
017900*
018000 AA006-BUILD-ONE-SEED     SECTION.
018100********************************
018200*
018300     SET      WS-SEED-NDX2 TO WS-LOAD-NDX.
018400     SET      WS-COLOR-NDX TO WS-LOAD-NDX.
018500     SET      WS-LIMIT-NDX TO WS-LOAD-NDX.
018600     MOVE     WS-LOAD-ID (WS-LOAD-NDX)    TO WS-SEED-ID (WS-SEED-NDX2).
018700     MOVE     WS-LOAD-NAME (WS-LOAD-NDX)  TO WS-SEED-NAME (WS-SEED-NDX2).
018800     MOVE     WS-LOAD-DESC (WS-LOAD-NDX)  TO WS-SEED-DESC (WS-SEED-NDX2).
018900     MOVE     WS-LOAD-COLOR (WS-COLOR-NDX) TO WS-SEED-COLOR (WS-SEED-NDX2).
019000     MOVE     WS-LOAD-LIMIT (WS-LIMIT-NDX) TO WS-SEED-LIMIT (WS-SEED-NDX2).
019100*
019200 AA006-EXIT.       EXIT SECTION.
019300*
019400 AA010-TEST-FILE-EMPTY    SECTION.
019500********************************
019600*    THE CATEGORY FILE IS TREATED AS EMPTY IF IT CANNOT BE OPENED
019700*    FOR INPUT (NOT YET CREATED) OR OPENS BUT HOLDS NO RECORDS.
019800*
019900     MOVE     "N"                 TO WS-CAT-EOF-SW.
020000     MOVE     "N"                 TO WS-EMPTY-SW.
020100     MOVE     ZERO                TO WS-REC-COUNT.
020200     OPEN     INPUT CAT-FILE.
020300     IF       CAT-FILE-STATUS = "35"
021200              MOVE "Y"            TO WS-EMPTY-SW
021300              GO TO AA010-EXIT.
021400*
021500     READ     CAT-FILE
021600              AT END MOVE "Y"     TO WS-CAT-EOF-SW.
021700     IF       WS-CAT-AT-EOF
021800              MOVE "Y"            TO WS-EMPTY-SW.
021900     CLOSE    CAT-FILE.
022000*
022100 AA010-EXIT.       EXIT SECTION.
022200*
022300 AA020-SEED-CATEGORIES    SECTION.
022400********************************
022500*
022600     OPEN     OUTPUT CAT-FILE.
022700     PERFORM  AA030-VALIDATE-AND-WRITE THRU AA030-EXIT
022800              VARYING WS-SEED-NDX2 FROM 1 BY 1
022900              UNTIL WS-SEED-NDX2 > 7.
023000     CLOSE    CAT-FILE.
023100*
023200 AA020-EXIT.       EXIT SECTION.
023300*
023400 AA030-VALIDATE-AND-WRITE SECTION.
023500********************************
023600*    EVERY DEFAULT CATEGORY GOES THROUGH THE SAME BG045 CHECK A
023700*    USER-ENTERED ONE WOULD, SO A TYPING SLIP IN THE TABLE ABOVE
023800*    IS CAUGHT HERE RATHER THAN SHIPPED TO THE FIRST HOUSEHOLD
023900*    THAT RUNS THIS PROGRAM.  RJT.
024000*
024100     MOVE     "VALIDATE"          TO BG045-FUNCTION.
024200     MOVE     WS-SEED-NAME (WS-SEED-NDX2)  TO BG045-NAME.
024300     MOVE     WS-SEED-COLOR (WS-SEED-NDX2) TO BG045-COLOR.
024400     MOVE     WS-SEED-LIMIT (WS-SEED-NDX2) TO BG045-MONTHLY-LIMIT.
024500     CALL     "BG045"             USING BG045-LINKAGE.
024600     IF       BG045-VALID-FLAG NOT = "Y"
024700              GO TO AA030-EXIT.
024800*
024900     MOVE     WS-SEED-ID (WS-SEED-NDX2)     TO CAT-ID.
025000     MOVE     BG045-NAME                    TO CAT-NAME.
025100     MOVE     WS-SEED-DESC (WS-SEED-NDX2)   TO CAT-DESC.
025200     MOVE     BG045-COLOR                   TO CAT-COLOR.
025300     MOVE     BG045-MONTHLY-LIMIT           TO CAT-MONTHLY-LIMIT.
025400     WRITE    BG-CATEGORY-RECORD.
025500*
025600 AA030-EXIT.       EXIT SECTION.
025700*
