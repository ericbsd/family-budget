000100****************************************************************
000200*                                                               *
000300*              PERIOD REPORTING ENGINE - BUDGET SUITE           *
000400*          CATEGORY, BUDGET, TREND, MERCHANT & SUMMARY          *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.             BG200.
001100*
001200 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS - PERSONAL SYSTEMS GROUP.
001500*
001600 DATE-WRITTEN.           04/06/1986.
001700*
001800 DATE-COMPILED.          04/06/1986.
001900*
002000 SECURITY.               COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002300*
002400* REMARKS.
002500*    THE PERIOD-END REPORTING RUN.  ONE PERIOD-CARD SELECTS A
002600*    MONTH, QUARTER OR YEAR; TXNFILE IS THEN READ IN THREE
002700*    SEPARATE SEQUENTIAL PASSES - THE MAIN PERIOD RANGE (CATEGORY
002800*    SPEND, TOP MERCHANTS, INCOME/EXPENSE SUMMARY), THE TREND
002900*    RANGE (N MONTHS BACK FROM 31 DEC OF THE PERIOD YEAR) AND THE
003000*    SINGLE BUDGET MONTH - AND SIX REPORTS ARE PRINTED TO RPTFILE.
003100*    ORIGINALLY THE OLD MAPS12 CHECK-REGISTER PRINT RUN (REPORT
003200*    WRITER OVER THE PAYROLL CHECK FILE); THE SHAPE OF "OPEN THE
003300*    MASTER, WALK IT, PRINT CONTROL-BROKEN TOTALS" SURVIVES BUT
003400*    REPORT WRITER HAS BEEN TAKEN OUT - OUR OWN PRINT LINES AND
003500*    OUR OWN TABLE SORTS GIVE US CONTROL OVER THE SIX DIFFERENT
003600*    LAYOUTS THIS RUN NOW PRODUCES.
003700*
003800* CALLED MODULES.
003900*    BG070 - PERIOD DATE RANGE SERVICE, CALLED TWICE: ONCE FOR THE
004000*            MAIN PERIOD, ONCE FOR THE BUDGET MONTH.
004100*
004200* CHANGES:
004300* 04/06/86 VBC - CREATED AS MAPS12, THE CHECK REGISTER PRINT RUN,
004400*                REPORT WRITER OVER THE CHECK MASTER.
004500* 11/09/91 VBC - TREND-N-MONTHS AND TOP-MERCHANT-N ADDED TO THE
004600*                REQUEST CARD FOR THE NEW TREND AND MERCHANT
004700*                SECTIONS OF THE RUN.
004800* 19/02/99 VBC - Y2K REVIEW - PERIOD-YEAR AND ALL DATE FIELDS
004900*                ALREADY FOUR-DIGIT CENTURY, NO CHANGE REQUIRED.
005000* 14/11/08 DLM - RENUMBERED MAPS12 TO BG200 AND RE-PURPOSED AS THE
005100*                HOUSEHOLD LEDGER PERIOD REPORTING ENGINE.  REPORT
005200*                WRITER REMOVED, CHECK-REGISTER LAYOUT REPLACED BY
005300*                THE CATEGORY SPEND REPORT, MANUAL SORT ADDED.
005400* 02/05/09 DLM - BUDGET STATUS, MONTHLY TREND AND TOP MERCHANTS
005500*                REPORTS ADDED AS THREE FURTHER PASSES OVER
005600*                TXNFILE.
005700* 09/06/09 RJT - IMPORT SUMMARY REPORT ADDED, READS UPLFILE.
005800* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
005900*                NOTICES.
005910* 14/01/26 RJT - A BLANK TOP-MERCHANT-N ON THE PERIOD CARD WAS
005920*                LEAVING THE TOP MERCHANTS REPORT EMPTY.  CARD
005930*                READ NOW DEFAULTS A ZERO ENTRY TO TOP TEN.
005940* 21/01/26 RJT - AN ID SEEN ON TXNFILE BUT NOT ON CATFILE WAS
005950*                PRINTING AS "UNKNOWN" ON THE CATEGORY AND BUDGET
005960*                REPORTS, OUT OF STEP WITH THE MIXED-CASE NAMES
005970*                CARRIED EVERYWHERE ELSE.  NOW PRINTS "Unknown".
006000*
006100* NOTE - TXNFILE IS CLOSED AND RE-OPENED BETWEEN EACH OF THE
006200* THREE PASSES SO EACH PASS SEES THE WHOLE FILE FROM THE TOP WITH
006300* ITS OWN DATE RANGE.  THREE PASSES OVER A HOUSEHOLD'S TXNFILE IS
006400* CHEAP; A SINGLE COMBINED PASS WOULD SAVE I/O AT THE COST OF
006500* CARRYING THREE RANGES AND THREE SETS OF ACCUMULATORS THROUGH THE
006600* SAME READ LOOP.  NOT WORTH IT AT THIS VOLUME.  DLM.
006700*
006800****************************************************************
006900*
007000 ENVIRONMENT             DIVISION.
007100*===============================
007200*
007300 CONFIGURATION           SECTION.
007400*
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT            SECTION.
007900*-------------------------------
008000*
008100 FILE-CONTROL.
008200*-------------
008300*
008400     COPY "SELPERD.COB".
008500     COPY "SELCAT.COB".
008600     COPY "SELTXN.COB".
008700     COPY "SELUPL.COB".
008800     COPY "SELRPT.COB".
008900*
009000 DATA                    DIVISION.
009100*===============================
009200*
009300 FILE                    SECTION.
009400*-------------------------------
009500*
009600     COPY "FDPERD.COB".
009700     COPY "FDCAT.COB".
009800     COPY "FDTXN.COB".
009900     COPY "FDUPL.COB".
010000     COPY "FDRPT.COB".
010100*
010200 WORKING-STORAGE         SECTION.
010300*-------------------------------
010400*
010500 77  PROG-NAME                   PIC X(15)  VALUE "BG200 (1.05.00)".
010600*
010700 01  WS-FILE-STATUSES.
010800     03  PERIOD-FILE-STATUS      PIC XX.
010900     03  CAT-FILE-STATUS         PIC XX.
011000     03  TXN-FILE-STATUS         PIC XX.
011100     03  UPL-FILE-STATUS         PIC XX.
011200     03  RPT-FILE-STATUS         PIC XX.
011300*
011400 77  WS-CAT-EOF-SW               PIC X      VALUE "N".
011500     88  WS-CAT-AT-EOF                      VALUE "Y".
011600 77  WS-TXN-EOF-SW               PIC X      VALUE "N".
011700     88  WS-TXN-AT-EOF                      VALUE "Y".
011800 77  WS-UPL-EOF-SW               PIC X      VALUE "N".
011900     88  WS-UPL-AT-EOF                      VALUE "Y".
012000*
012100*---------------------------------------------------------------*
012200*    CATEGORY TABLE - LOADED FROM CATFILE, THEN CARRIES THE      *
012300*    MAIN-PERIOD AND BUDGET-MONTH ACCUMULATORS FOR EVERY ID.     *
012400*    AN ID MET ON TXNFILE BUT NOT ON CATFILE IS APPENDED TO THE  *
012500*    TAIL AS "Unknown" AT FIRST SIGHT - SEE CB000-FIND-CATEGORY. *
012600*---------------------------------------------------------------*
012700 01  WS-CAT-TABLE-AREA.
012800     03  WS-CAT-ENTRY            OCCURS 200 TIMES
012900                                 INDEXED BY WS-CAT-NDX.
013000         05  WS-CAT-ENTRY-ID         PIC 9(03).
013100         05  WS-CAT-ENTRY-NAME       PIC X(20).
013200         05  WS-CAT-ENTRY-COLOR      PIC X(07).
013300         05  WS-CAT-ENTRY-LIMIT      PIC 9(05)V99.
013400         05  WS-CAT-ENTRY-TOTAL      PIC S9(07)V99.
013500         05  WS-CAT-ENTRY-COUNT      PIC 9(05).
013600         05  WS-CAT-ENTRY-AVG        PIC S9(07)V99.
013700         05  WS-CAT-ENTRY-BUD-TOTAL  PIC S9(07)V99.
013800         05  WS-CAT-ENTRY-ACTUAL     PIC 9(07)V99.
013900         05  WS-CAT-ENTRY-PCT        PIC 9(03)V99.
014000         05  WS-CAT-ENTRY-REMAIN     PIC 9(07)V99.
014100         05  WS-CAT-ENTRY-STATUS     PIC X(08).
014200         05  FILLER                  PIC X(05).
014300 01  WS-CAT-TABLE-FLAT REDEFINES WS-CAT-TABLE-AREA
014400                                 PIC X(21000).
014500*
014600 77  WS-CAT-COUNT                PIC 9(03)  COMP.
014700 77  WS-MAX-CATS                 PIC 9(03)  COMP VALUE 200.
014800 77  WS-FOUND-CAT-NDX            PIC 9(03)  COMP.
014900*
015000 01  WS-CAT-SWAP-AREA.
015100     05  SW-CAT-ID               PIC 9(03).
015200     05  SW-CAT-NAME             PIC X(20).
015300     05  SW-CAT-COLOR            PIC X(07).
015400     05  SW-CAT-LIMIT            PIC 9(05)V99.
015500     05  SW-CAT-TOTAL            PIC S9(07)V99.
015600     05  SW-CAT-COUNT            PIC 9(05).
015700     05  SW-CAT-AVG              PIC S9(07)V99.
015800     05  SW-CAT-BUD-TOTAL        PIC S9(07)V99.
015900     05  SW-CAT-ACTUAL           PIC 9(07)V99.
016000     05  SW-CAT-PCT              PIC 9(03)V99.
016100     05  SW-CAT-REMAIN           PIC 9(07)V99.
016200     05  SW-CAT-STATUS           PIC X(08).
016300     05  FILLER                  PIC X(05).
016400*
016500*---------------------------------------------------------------*
016600*    MERCHANT TABLE - KEYED BY EXACT DESCRIPTION, PASS ONE ONLY. *
016700*---------------------------------------------------------------*
016800 01  WS-MERCH-TABLE-AREA.
016900     03  WS-MERCH-ENTRY          OCCURS 500 TIMES
017000                                 INDEXED BY WS-MERCH-NDX.
017100         05  WS-MERCH-DESC       PIC X(40).
017200         05  WS-MERCH-TOTAL      PIC S9(07)V99.
017300         05  WS-MERCH-COUNT      PIC 9(05).
017400         05  WS-MERCH-CAT-ID     PIC 9(03).
017500         05  WS-MERCH-CAT-NAME   PIC X(20).
017600         05  FILLER              PIC X(05).
017700 01  WS-MERCH-TABLE-FLAT REDEFINES WS-MERCH-TABLE-AREA
017800                                 PIC X(41000).
017900*
018000 77  WS-MERCH-COUNT-T            PIC 9(03)  COMP.
018100 77  WS-MAX-MERCH                PIC 9(03)  COMP VALUE 500.
018200 77  WS-FOUND-MERCH-NDX          PIC 9(03)  COMP.
018300 77  WS-TOP-MERCHANT-N           PIC 9(02)  COMP.
018400*
018500 01  WS-MERCH-SWAP-AREA.
018600     05  SW-MERCH-DESC           PIC X(40).
018700     05  SW-MERCH-TOTAL          PIC S9(07)V99.
018800     05  SW-MERCH-COUNT          PIC 9(05).
018900     05  SW-MERCH-CAT-ID         PIC 9(03).
019000     05  SW-MERCH-CAT-NAME       PIC X(20).
019100     05  FILLER                  PIC X(05).
019200*
019300*---------------------------------------------------------------*
019400*    TREND TABLE - KEYED BY YEAR/MONTH, PASS TWO ONLY.           *
019500*---------------------------------------------------------------*
019600 01  WS-TREND-TABLE-AREA.
019700     03  WS-TREND-ENTRY          OCCURS 99 TIMES
019800                                 INDEXED BY WS-TREND-NDX.
019900         05  WS-TREND-CCYY       PIC 9(04).
020000         05  WS-TREND-MM         PIC 9(02).
020100         05  WS-TREND-TOTAL      PIC S9(07)V99.
020200         05  WS-TREND-COUNT      PIC 9(05).
020300         05  FILLER              PIC X(05).
020400 01  WS-TREND-TABLE-FLAT REDEFINES WS-TREND-TABLE-AREA
020500                                 PIC X(2475).
020600*
020700 77  WS-TREND-ROW-COUNT          PIC 9(02)  COMP.
020800 77  WS-MAX-TREND-ROWS           PIC 9(02)  COMP VALUE 99.
020900 77  WS-FOUND-TREND-NDX          PIC 9(02)  COMP.
021000*
021100 01  WS-TREND-SWAP-AREA.
021200     05  SW-TREND-CCYY           PIC 9(04).
021300     05  SW-TREND-MM             PIC 9(02).
021400     05  SW-TREND-TOTAL          PIC S9(07)V99.
021500     05  SW-TREND-COUNT          PIC 9(05).
021600     05  FILLER                  PIC X(05).
021700*
021800*---------------------------------------------------------------*
021900*    SCRATCH SORT/WORK FIELDS - SHARED ACROSS ALL FOUR SORTS.    *
022000*---------------------------------------------------------------*
022100 77  WS-SORT-I                   PIC 9(03)  COMP.
022200 77  WS-SORT-J                   PIC 9(03)  COMP.
022300 77  WS-SORT-LIMIT               PIC 9(03)  COMP.
022400 77  WS-SORT-SWAPPED-SW          PIC X      VALUE "N".
022500     88  WS-A-SWAP-WAS-MADE                 VALUE "Y".
022600*
022700*---------------------------------------------------------------*
022800*    PERIOD-CARD / DATE-RANGE WORK AREAS.                       *
022900*---------------------------------------------------------------*
023000     COPY "WSBG070.COB".
023100*
023200 77  WS-BUD-START-DATE           PIC 9(08).
023300 77  WS-BUD-END-DATE             PIC 9(08).
023400*
023500*    TREND RANGE IS WORKED OUT BY HAND - "END MINUS N TIMES 30
023600*    DAYS" IS NOT A SHAPE BG070 OFFERS, SO THE SAME LEAP-YEAR AND
023700*    MONTH-END LOGIC BG070 USES IS REPEATED HERE FOR THE ONE
023800*    SUBTRACT-A-DAY STEP THIS REPORT NEEDS.  VBC.
023900*
024000 77  WS-TREND-START-DATE         PIC 9(08).
024100 77  WS-TREND-END-DATE           PIC 9(08).
024200 77  WS-TREND-DAYS-TO-GO         PIC 9(05)  COMP.
024300*
024400 01  WS-TR-WORK-DATE.
024500     03  WS-TR-CCYY              PIC 9(04).
024600     03  WS-TR-MM                PIC 9(02).
024700     03  WS-TR-DD                PIC 9(02).
024800 01  WS-TR-WORK-DATE9 REDEFINES WS-TR-WORK-DATE
024900                                 PIC 9(08).
025000*
025100 77  WS-TR-LEAP-SW               PIC X      VALUE "N".
025200     88  WS-TR-IS-LEAP-YEAR                 VALUE "Y".
025300*
025400 01  WS-TR-LEAP-TEST-AREA.
025500     03  WS-TR-MOD-4             PIC 9(04)  COMP.
025600     03  WS-TR-MOD-100           PIC 9(04)  COMP.
025700     03  WS-TR-MOD-400           PIC 9(04)  COMP.
025800     03  FILLER                  PIC X(01).
025900*
026000 01  WS-TR-MONTH-END-AREA.
026100     03  FILLER                  PIC 9(02)  VALUE 31.
026200     03  FILLER                  PIC 9(02)  VALUE 28.
026300     03  FILLER                  PIC 9(02)  VALUE 31.
026400     03  FILLER                  PIC 9(02)  VALUE 30.
026500     03  FILLER                  PIC 9(02)  VALUE 31.
026600     03  FILLER                  PIC 9(02)  VALUE 30.
026700     03  FILLER                  PIC 9(02)  VALUE 31.
026800     03  FILLER                  PIC 9(02)  VALUE 31.
026900     03  FILLER                  PIC 9(02)  VALUE 30.
027000     03  FILLER                  PIC 9(02)  VALUE 31.
027100     03  FILLER                  PIC 9(02)  VALUE 30.
027200     03  FILLER                  PIC 9(02)  VALUE 31.
027300 01  WS-TR-MONTH-END-TABLE REDEFINES WS-TR-MONTH-END-AREA.
027400     03  WS-TR-MONTH-END-DAYS    PIC 9(02)  OCCURS 12 TIMES
027500                                 INDEXED BY WS-TR-MONTH-NDX.
027600*
027700*---------------------------------------------------------------*
027800*    PASS-ONE ACCUMULATORS (MAIN PERIOD).                       *
027900*---------------------------------------------------------------*
028000 77  WS-INCOME-TOTAL             PIC S9(07)V99  VALUE ZERO.
028100 77  WS-EXPENSE-TOTAL            PIC S9(07)V99  VALUE ZERO.
028200 77  WS-NET-TOTAL                PIC S9(07)V99  VALUE ZERO.
028300 77  WS-GRAND-SIGNED-TOTAL       PIC S9(07)V99  VALUE ZERO.
028400 77  WS-GRAND-COUNT              PIC 9(05)  VALUE ZERO.
028500 77  WS-AVG-TXN                  PIC S9(07)V99  VALUE ZERO.
028600 77  WS-EXPENSE-DISPLAY          PIC 9(07)V99.
028700*
028800*---------------------------------------------------------------*
028900*    ABSOLUTE-VALUE WORK FIELD - NO INTRINSIC FUNCTION ABS HERE. *
029000*---------------------------------------------------------------*
029100 77  WS-ABS-SOURCE               PIC S9(07)V99.
029200 77  WS-ABS-RESULT               PIC 9(07)V99.
029300*
029400 01  WS-RPT-HEADING-LINE.
029500     03  WS-RH-TEXT              PIC X(60).
029600     03  FILLER                  PIC X(72).
029700*
029800 01  WS-RPT-PERIOD-LINE.
029900     03  FILLER                  PIC X(08)  VALUE "PERIOD: ".
030000     03  WS-PL-START             PIC 9(08).
030100     03  FILLER                  PIC X(04)  VALUE " TO  ".
030200     03  WS-PL-END               PIC 9(08).
030300     03  FILLER                  PIC X(104).
030400*
030500 01  WS-RPT-BLANK-LINE           PIC X(132) VALUE SPACES.
030600*
030700 01  WS-RPT-CAT-HDR-LINE         PIC X(132) VALUE
030800     "ID   CATEGORY NAME            TOTAL      COUNT     AVERAGE".
030900*
031000 01  WS-RPT-CAT-DETAIL-LINE.
031100     03  WS-CD-ID                PIC ZZ9.
031200     03  FILLER                  PIC X(02)  VALUE SPACES.
031300     03  WS-CD-NAME              PIC X(20).
031400     03  FILLER                  PIC X(02)  VALUE SPACES.
031500     03  WS-CD-TOTAL             PIC -ZZZ,ZZ9.99.
031600     03  FILLER                  PIC X(02)  VALUE SPACES.
031700     03  WS-CD-COUNT             PIC ZZZZ9.
031800     03  FILLER                  PIC X(02)  VALUE SPACES.
031900     03  WS-CD-AVG               PIC -ZZZ,ZZ9.99.
032000     03  FILLER                  PIC X(74).
032100*
032200 01  WS-RPT-CAT-TOTAL-LINE.
032300     03  FILLER                  PIC X(25)  VALUE "GRAND TOTAL".
032400     03  WS-GT-TOTAL             PIC -ZZZ,ZZ9.99.
032500     03  FILLER                  PIC X(02)  VALUE SPACES.
032600     03  WS-GT-COUNT             PIC ZZZZ9.
032700     03  FILLER                  PIC X(89).
032800*
032900 01  WS-RPT-BUD-HDR-LINE         PIC X(132) VALUE
033000     "CATEGORY NAME           LIMIT    ACTUAL     REMAIN   PCT  STATUS".
033100*
033200 01  WS-RPT-BUD-DETAIL-LINE.
033300     03  WS-BD-NAME              PIC X(20).
033400     03  FILLER                  PIC X(02)  VALUE SPACES.
033500     03  WS-BD-LIMIT             PIC ZZZ,ZZ9.99.
033600     03  FILLER                  PIC X(02)  VALUE SPACES.
033700     03  WS-BD-ACTUAL            PIC ZZZ,ZZ9.99.
033800     03  FILLER                  PIC X(02)  VALUE SPACES.
033900     03  WS-BD-REMAIN            PIC ZZZ,ZZ9.99.
034000     03  FILLER                  PIC X(02)  VALUE SPACES.
034100     03  WS-BD-PCT               PIC ZZ9.99.
034200     03  FILLER                  PIC X(02)  VALUE SPACES.
034300     03  WS-BD-STATUS            PIC X(08).
034400     03  FILLER                  PIC X(58).
034500*
034600 01  WS-RPT-TRD-HDR-LINE         PIC X(132) VALUE
034700     "MONTH      TOTAL      COUNT".
034800*
034900 01  WS-RPT-TRD-DETAIL-LINE.
035000     03  WS-TD-YM                PIC X(07).
035100     03  FILLER                  PIC X(03)  VALUE SPACES.
035200     03  WS-TD-TOTAL             PIC ZZZ,ZZ9.99.
035300     03  FILLER                  PIC X(03)  VALUE SPACES.
035400     03  WS-TD-COUNT             PIC ZZZZ9.
035500     03  FILLER                  PIC X(104).
035600*
035700 01  WS-RPT-MER-HDR-LINE         PIC X(132) VALUE
035800     "RNK MERCHANT                                TOTAL     COUNT CATEGORY".
035900*
036000 01  WS-RPT-MER-DETAIL-LINE.
036100     03  WS-MD-RANK              PIC ZZ9.
036200     03  FILLER                  PIC X(02)  VALUE SPACES.
036300     03  WS-MD-DESC              PIC X(40).
036400     03  FILLER                  PIC X(02)  VALUE SPACES.
036500     03  WS-MD-TOTAL             PIC ZZZ,ZZ9.99.
036600     03  FILLER                  PIC X(02)  VALUE SPACES.
036700     03  WS-MD-COUNT             PIC ZZZZ9.
036800     03  FILLER                  PIC X(02)  VALUE SPACES.
036900     03  WS-MD-CATNAME           PIC X(20).
037000     03  FILLER                  PIC X(46).
037100*
037200 01  WS-RPT-SUM-LINE.
037300     03  WS-SM-LABEL             PIC X(30).
037400     03  WS-SM-VALUE             PIC -ZZZ,ZZZ,ZZ9.99.
037500     03  FILLER                  PIC X(88).
037600*
037700 01  WS-RPT-SUM-CNT-LINE.
037800     03  WS-SC-LABEL             PIC X(30).
037900     03  WS-SC-VALUE             PIC ZZZZZ9.
038000     03  FILLER                  PIC X(96).
038100*
038200 01  WS-RPT-UPL-HDR-LINE         PIC X(132) VALUE
038300     "FILENAME                       MONTH    ROWS   CAT  UNCAT  ERRS".
038400*
038500 01  WS-RPT-UPL-DETAIL-LINE.
038600     03  WS-UD-FILENAME          PIC X(30).
038700     03  FILLER                  PIC X(02)  VALUE SPACES.
038800     03  WS-UD-MONTH             PIC X(07).
038900     03  FILLER                  PIC X(02)  VALUE SPACES.
039000     03  WS-UD-ROWS              PIC ZZZZ9.
039100     03  FILLER                  PIC X(02)  VALUE SPACES.
039200     03  WS-UD-CAT               PIC ZZZZ9.
039300     03  FILLER                  PIC X(02)  VALUE SPACES.
039400     03  WS-UD-UNCAT             PIC ZZZZ9.
039500     03  FILLER                  PIC X(02)  VALUE SPACES.
039600     03  WS-UD-ERRS              PIC ZZZZ9.
039700     03  FILLER                  PIC X(65).
039800*
039900 PROCEDURE DIVISION.
040000*===================
040100*
040200 AA000-MAIN              SECTION.
040300*************************
040400*
040500     PERFORM  BA000-LOAD-CATEGORIES  THRU BA000-EXIT.
040600     PERFORM  CA000-READ-PERIOD-CARD THRU CA000-EXIT.
040700     PERFORM  DA000-GET-MAIN-RANGE   THRU DA000-EXIT.
040800     PERFORM  EA000-PASS-ONE-MAIN    THRU EA000-EXIT.
040900     PERFORM  FA000-AVERAGE-CATEGORY THRU FA000-EXIT
041000              VARYING WS-CAT-NDX FROM 1 BY 1
041100              UNTIL WS-CAT-NDX > WS-CAT-COUNT.
041200     PERFORM  GA000-GET-TREND-RANGE  THRU GA000-EXIT.
041300     PERFORM  HA000-PASS-TWO-TREND   THRU HA000-EXIT.
041400     PERFORM  IA000-GET-BUDGET-RANGE THRU IA000-EXIT.
041500     PERFORM  JA000-PASS-THREE-BUD   THRU JA000-EXIT.
041600     PERFORM  KA000-BUDGET-STATUS    THRU KA000-EXIT
041700              VARYING WS-CAT-NDX FROM 1 BY 1
041800              UNTIL WS-CAT-NDX > WS-CAT-COUNT.
041900*
042000     OPEN     OUTPUT RPT-FILE.
042100     PERFORM  MA000-SORT-CAT-TOTAL  THRU MA000-EXIT.
042200     PERFORM  MA010-PRINT-CATEGORY  THRU MA010-EXIT.
042300     PERFORM  MA020-SORT-CAT-PCT    THRU MA020-EXIT.
042400     PERFORM  MA030-PRINT-BUDGET    THRU MA030-EXIT.
042500     PERFORM  MA040-SORT-TREND      THRU MA040-EXIT.
042600     PERFORM  MA050-PRINT-TREND     THRU MA050-EXIT.
042700     PERFORM  MA060-SORT-MERCHANT   THRU MA060-EXIT.
042800     PERFORM  MA070-PRINT-MERCHANT  THRU MA070-EXIT.
042900     PERFORM  MA080-PRINT-SUMMARY   THRU MA080-EXIT.
043000     PERFORM  MA090-PRINT-IMPORTS   THRU MA090-EXIT.
043100     CLOSE    RPT-FILE.
043200*
043300     DISPLAY  "BG200 - PERIOD REPORTING COMPLETE - "
043400              WS-GRAND-COUNT " TRANSACTION(S) IN MAIN PERIOD".
043500     STOP     RUN.
043600*
043700 AA000-EXIT.       EXIT SECTION.
043800*
043900****************************************************************
044000* BA - LOAD THE CATEGORY FILE INTO WS-CAT-TABLE-AREA.           *
044100****************************************************************
044200 BA000-LOAD-CATEGORIES    SECTION.
044300********************************
044400*
044500     MOVE     ZERO                TO WS-CAT-COUNT.
044600     OPEN     INPUT CAT-FILE.
044700     READ     CAT-FILE
044800              AT END MOVE "Y"     TO WS-CAT-EOF-SW.
044900     PERFORM  BA010-LOAD-ONE-CAT  THRU BA010-EXIT
045000              UNTIL WS-CAT-AT-EOF.
045100     CLOSE    CAT-FILE.
045200*
045300 BA000-EXIT.       EXIT SECTION.
045400*
045500 BA010-LOAD-ONE-CAT       SECTION.
045600********************************
045700*
045800     IF       WS-CAT-COUNT < WS-MAX-CATS
045900              ADD 1               TO WS-CAT-COUNT
046000              SET WS-CAT-NDX      TO WS-CAT-COUNT
046100              MOVE CAT-ID             TO WS-CAT-ENTRY-ID (WS-CAT-NDX)
046200              MOVE CAT-NAME           TO WS-CAT-ENTRY-NAME (WS-CAT-NDX)
046300              MOVE CAT-COLOR          TO WS-CAT-ENTRY-COLOR (WS-CAT-NDX)
046400              MOVE CAT-MONTHLY-LIMIT  TO WS-CAT-ENTRY-LIMIT (WS-CAT-NDX)
046500              MOVE ZERO               TO WS-CAT-ENTRY-TOTAL (WS-CAT-NDX)
046600                                         WS-CAT-ENTRY-COUNT (WS-CAT-NDX)
046700                                         WS-CAT-ENTRY-AVG (WS-CAT-NDX)
046800                                         WS-CAT-ENTRY-BUD-TOTAL (WS-CAT-NDX)
046900     END-IF.
047000*
047100     READ     CAT-FILE
047200              AT END MOVE "Y"     TO WS-CAT-EOF-SW.
047300*
047400 BA010-EXIT.       EXIT SECTION.
047500*
047600****************************************************************
047700* CA - READ THE SINGLE PERIOD-CARD FOR THIS RUN.                *
047800****************************************************************
047900 CA000-READ-PERIOD-CARD   SECTION.
048000********************************
048100*
048200     OPEN     INPUT PERIOD-CARD.
048300     READ     PERIOD-CARD.
048320*    AN UNSUPPLIED OR ZERO TOP-MERCHANT-N ON THE CARD DEFAULTS TO
048330*    THE TOP TEN, PER THE HOUSEHOLD REPORTING STANDARD.  RJT.
048340     IF       TOP-MERCHANT-N = ZERO
048350              MOVE 10             TO WS-TOP-MERCHANT-N
048360     ELSE
048370              MOVE TOP-MERCHANT-N TO WS-TOP-MERCHANT-N
048380     END-IF.
048500     CLOSE    PERIOD-CARD.
048600*
048700 CA000-EXIT.       EXIT SECTION.
048800*
048900****************************************************************
049000* DA - MAIN PERIOD RANGE VIA BG070.                             *
049100****************************************************************
049200 DA000-GET-MAIN-RANGE     SECTION.
049300********************************
049400*
049500     MOVE     PERIOD-TYPE         TO BG070-PERIOD-TYPE.
049600     MOVE     PERIOD-YEAR         TO BG070-YEAR.
049700     MOVE     PERIOD-MONTH        TO BG070-MONTH.
049800     MOVE     PERIOD-QUARTER      TO BG070-QUARTER.
049900     CALL     "BG070"             USING BG070-LINKAGE.
050000     IF       BG070-ERROR-FLAG = "Y"
050100              DISPLAY "BG200 - INVALID PERIOD CARD - RUN ABANDONED"
050200              STOP RUN
050300     END-IF.
050400     MOVE     BG070-START-DATE    TO WS-PL-START.
050500     MOVE     BG070-END-DATE      TO WS-PL-END.
050600*
050700 DA000-EXIT.       EXIT SECTION.
050800*
050900****************************************************************
051000* EA - PASS ONE - CATEGORY SPEND, SUMMARY, TOP MERCHANTS.       *
051100****************************************************************
051200 EA000-PASS-ONE-MAIN      SECTION.
051300********************************
051400*
051500     MOVE     ZERO                TO WS-INCOME-TOTAL WS-EXPENSE-TOTAL
051600                                     WS-NET-TOTAL WS-GRAND-SIGNED-TOTAL
051700                                     WS-GRAND-COUNT WS-MERCH-COUNT-T.
051800     MOVE     "N"                 TO WS-TXN-EOF-SW.
051900     OPEN     INPUT TXN-FILE.
052000     READ     TXN-FILE
052100              AT END MOVE "Y"     TO WS-TXN-EOF-SW.
052200     PERFORM  EA010-TEST-ONE-TXN  THRU EA010-EXIT
052300              UNTIL WS-TXN-AT-EOF.
052400     CLOSE    TXN-FILE.
052500*
052600 EA000-EXIT.       EXIT SECTION.
052700*
052800 EA010-TEST-ONE-TXN       SECTION.
052900********************************
053000*
053100     IF       TXN-DATE NOT < BG070-START-DATE
053200          AND TXN-DATE NOT > BG070-END-DATE
053300              PERFORM EA020-ACCUM-ONE-TXN THRU EA020-EXIT
053400     END-IF.
053500*
053600     READ     TXN-FILE
053700              AT END MOVE "Y"     TO WS-TXN-EOF-SW.
053800*
053900 EA010-EXIT.       EXIT SECTION.
054000*
054100 EA020-ACCUM-ONE-TXN      SECTION.
054200********************************
054300*
054400     ADD      1                   TO WS-GRAND-COUNT.
054500     ADD      TXN-AMOUNT          TO WS-GRAND-SIGNED-TOTAL.
054600     IF       TXN-AMOUNT > ZERO
054700              ADD TXN-AMOUNT      TO WS-INCOME-TOTAL
054800     ELSE
054900              ADD TXN-AMOUNT      TO WS-EXPENSE-TOTAL
055000     END-IF.
055100*
055200     PERFORM  CB000-FIND-CATEGORY THRU CB000-EXIT.
055300     ADD      TXN-AMOUNT       TO WS-CAT-ENTRY-TOTAL (WS-FOUND-CAT-NDX).
055400     ADD      1                TO WS-CAT-ENTRY-COUNT (WS-FOUND-CAT-NDX).
055500*
055600     PERFORM  CC000-FIND-MERCHANT THRU CC000-EXIT.
055700     ADD      TXN-AMOUNT       TO WS-MERCH-TOTAL (WS-FOUND-MERCH-NDX).
055800     ADD      1                TO WS-MERCH-COUNT (WS-FOUND-MERCH-NDX).
055900*
056000 EA020-EXIT.       EXIT SECTION.
056100*
056200****************************************************************
056300* CB - FIND (OR APPEND) A CATEGORY TABLE ENTRY FOR TXN-CATEGORY *
056400*      -ID.  LINEAR SEARCH - THE TABLE IS ONLY EVER A HANDFUL   *
056500*      OF ROWS FOR A HOUSEHOLD, SO A SEARCH ALL BUYS NOTHING.   *
056600****************************************************************
056700 CB000-FIND-CATEGORY      SECTION.
056800********************************
056900*
057000     MOVE     ZERO                TO WS-FOUND-CAT-NDX.
057100     SET      WS-CAT-NDX          TO 1.
057200     SEARCH   WS-CAT-ENTRY
057300              AT END NEXT SENTENCE
057400              WHEN WS-CAT-ENTRY-ID (WS-CAT-NDX) = TXN-CATEGORY-ID
057500                   SET WS-FOUND-CAT-NDX TO WS-CAT-NDX.
057600*
057700     IF       WS-FOUND-CAT-NDX = ZERO
057800              AND WS-CAT-COUNT < WS-MAX-CATS
057900              ADD 1               TO WS-CAT-COUNT
058000              SET WS-CAT-NDX      TO WS-CAT-COUNT
058100              MOVE TXN-CATEGORY-ID   TO WS-CAT-ENTRY-ID (WS-CAT-NDX)
058200              MOVE "Unknown"         TO WS-CAT-ENTRY-NAME (WS-CAT-NDX)
058300              MOVE "#9E9E9E"         TO WS-CAT-ENTRY-COLOR (WS-CAT-NDX)
058400              MOVE ZERO              TO WS-CAT-ENTRY-LIMIT (WS-CAT-NDX)
058500                                        WS-CAT-ENTRY-TOTAL (WS-CAT-NDX)
058600                                        WS-CAT-ENTRY-COUNT (WS-CAT-NDX)
058700                                        WS-CAT-ENTRY-AVG (WS-CAT-NDX)
058800                                        WS-CAT-ENTRY-BUD-TOTAL (WS-CAT-NDX)
058900              SET WS-FOUND-CAT-NDX TO WS-CAT-NDX
059000     END-IF.
059100*
059200 CB000-EXIT.       EXIT SECTION.
059300*
059400****************************************************************
059500* CC - FIND (OR APPEND) A MERCHANT TABLE ENTRY BY EXACT         *
059600*      DESCRIPTION.                                             *
059700****************************************************************
059800 CC000-FIND-MERCHANT      SECTION.
059900********************************
060000*
060100     MOVE     ZERO                TO WS-FOUND-MERCH-NDX.
060200     SET      WS-MERCH-NDX        TO 1.
060300     SEARCH   WS-MERCH-ENTRY
060400              AT END NEXT SENTENCE
060500              WHEN WS-MERCH-DESC (WS-MERCH-NDX) = TXN-DESC
060600                   SET WS-FOUND-MERCH-NDX TO WS-MERCH-NDX.
060700*
060800     IF       WS-FOUND-MERCH-NDX = ZERO
060900              AND WS-MERCH-COUNT-T < WS-MAX-MERCH
061000              ADD 1               TO WS-MERCH-COUNT-T
061100              SET WS-MERCH-NDX    TO WS-MERCH-COUNT-T
061200              MOVE TXN-DESC           TO WS-MERCH-DESC (WS-MERCH-NDX)
061300              MOVE ZERO               TO WS-MERCH-TOTAL (WS-MERCH-NDX)
061400                                         WS-MERCH-COUNT (WS-MERCH-NDX)
061500              MOVE TXN-CATEGORY-ID    TO WS-MERCH-CAT-ID (WS-MERCH-NDX)
061600              PERFORM CC010-FILL-MERCH-CAT-NAME THRU CC010-EXIT
061700              SET WS-FOUND-MERCH-NDX TO WS-MERCH-NDX
061800     END-IF.
061900*
062000 CC000-EXIT.       EXIT SECTION.
062100*
062200 CC010-FILL-MERCH-CAT-NAME SECTION.
062300*********************************
062400*
062500     PERFORM  CB000-FIND-CATEGORY THRU CB000-EXIT.
062600     MOVE     WS-CAT-ENTRY-NAME (WS-FOUND-CAT-NDX)
062700                                 TO WS-MERCH-CAT-NAME (WS-MERCH-NDX).
062800*
062900 CC010-EXIT.       EXIT SECTION.
063000*
063100****************************************************************
063200* FA - AVERAGE = TOTAL / COUNT PER CATEGORY (ZERO IF NO TXNS).  *
063300****************************************************************
063400 FA000-AVERAGE-CATEGORY   SECTION.
063500********************************
063600*
063700     IF       WS-CAT-ENTRY-COUNT (WS-CAT-NDX) > ZERO
063800              DIVIDE WS-CAT-ENTRY-TOTAL (WS-CAT-NDX)
063900                  BY WS-CAT-ENTRY-COUNT (WS-CAT-NDX)
064000                  GIVING WS-CAT-ENTRY-AVG (WS-CAT-NDX) ROUNDED
064100     ELSE
064200              MOVE ZERO           TO WS-CAT-ENTRY-AVG (WS-CAT-NDX)
064300     END-IF.
064400*
064500 FA000-EXIT.       EXIT SECTION.
064600*
064700****************************************************************
064800* GA - TREND RANGE - END IS 31 DEC OF THE PERIOD YEAR, START IS *
064900*      END MINUS (N TIMES 30) DAYS, WORKED OUT A DAY AT A TIME. *
065000****************************************************************
065100 GA000-GET-TREND-RANGE    SECTION.
065200********************************
065300*
065400     MOVE     PERIOD-YEAR         TO WS-TR-CCYY.
065500     MOVE     12                  TO WS-TR-MM.
065600     MOVE     31                  TO WS-TR-DD.
065700     MOVE     WS-TR-WORK-DATE9    TO WS-TREND-END-DATE.
065800*
065900     COMPUTE  WS-TREND-DAYS-TO-GO = TREND-N-MONTHS * 30.
066000     PERFORM  GA010-STEP-BACK-ONE-DAY THRU GA010-EXIT
066100              VARYING WS-SORT-I FROM 1 BY 1
066200              UNTIL WS-SORT-I > WS-TREND-DAYS-TO-GO.
066300     MOVE     WS-TR-WORK-DATE9    TO WS-TREND-START-DATE.
066400*
066500 GA000-EXIT.       EXIT SECTION.
066600*
066700 GA010-STEP-BACK-ONE-DAY  SECTION.
066800********************************
066900*
067000     IF       WS-TR-DD > 1
067100              SUBTRACT 1          FROM WS-TR-DD
067200     ELSE
067300              IF WS-TR-MM > 1
067400                 SUBTRACT 1       FROM WS-TR-MM
067500              ELSE
067600                 MOVE 12          TO WS-TR-MM
067700                 SUBTRACT 1       FROM WS-TR-CCYY
067800              END-IF
067900              PERFORM GA020-TEST-LEAP-YEAR THRU GA020-EXIT
068000              SET WS-TR-MONTH-NDX TO WS-TR-MM
068100              MOVE WS-TR-MONTH-END-DAYS (WS-TR-MONTH-NDX)
068200                                  TO WS-TR-DD
068300              IF WS-TR-MM = 2 AND WS-TR-IS-LEAP-YEAR
068400                 ADD 1            TO WS-TR-DD
068500              END-IF
068600     END-IF.
068700*
068800 GA010-EXIT.       EXIT SECTION.
068900*
069000****************************************************************
069100* GA020 - CCYY DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR      *
069200*         DIVISIBLE BY 400) = LEAP YEAR.  NO INTRINSIC          *
069300*         FUNCTIONS USED - DIVIDE ... REMAINDER IS THE OLD WAY, *
069400*         STILL THE BEST WAY.  VBC.                             *
069500****************************************************************
069600 GA020-TEST-LEAP-YEAR     SECTION.
069700********************************
069800*
069900     MOVE     "N"                 TO WS-TR-LEAP-SW.
070000     DIVIDE   WS-TR-CCYY BY 4     GIVING WS-SORT-J
070100              REMAINDER WS-TR-MOD-4.
070200     IF       WS-TR-MOD-4 = ZERO
070300              DIVIDE WS-TR-CCYY BY 100 GIVING WS-SORT-J
070400                   REMAINDER WS-TR-MOD-100
070500              IF WS-TR-MOD-100 NOT = ZERO
070600                 MOVE "Y"         TO WS-TR-LEAP-SW
070700              ELSE
070800                 DIVIDE WS-TR-CCYY BY 400 GIVING WS-SORT-J
070900                      REMAINDER WS-TR-MOD-400
071000                 IF WS-TR-MOD-400 = ZERO
071100                    MOVE "Y"      TO WS-TR-LEAP-SW
071200                 END-IF
071300              END-IF
071400     END-IF.
071500*
071600 GA020-EXIT.       EXIT SECTION.
071700*
071800****************************************************************
071900* HA - PASS TWO - MONTHLY TREND, GROUPED BY YEAR/MONTH.         *
072000****************************************************************
072100 HA000-PASS-TWO-TREND     SECTION.
072200********************************
072300*
072400     MOVE     ZERO                TO WS-TREND-ROW-COUNT.
072500     MOVE     "N"                 TO WS-TXN-EOF-SW.
072600     OPEN     INPUT TXN-FILE.
072700     READ     TXN-FILE
072800              AT END MOVE "Y"     TO WS-TXN-EOF-SW.
072900     PERFORM  HA010-TEST-ONE-TXN  THRU HA010-EXIT
073000              UNTIL WS-TXN-AT-EOF.
073100     CLOSE    TXN-FILE.
073200*
073300 HA000-EXIT.       EXIT SECTION.
073400*
073500 HA010-TEST-ONE-TXN       SECTION.
073600********************************
073700*
073800     IF       TXN-DATE NOT < WS-TREND-START-DATE
073900          AND TXN-DATE NOT > WS-TREND-END-DATE
074000              PERFORM HB000-FIND-TREND-ROW THRU HB000-EXIT
074100              ADD TXN-AMOUNT      TO WS-TREND-TOTAL (WS-FOUND-TREND-NDX)
074200              ADD 1               TO WS-TREND-COUNT (WS-FOUND-TREND-NDX)
074300     END-IF.
074400*
074500     READ     TXN-FILE
074600              AT END MOVE "Y"     TO WS-TXN-EOF-SW.
074700*
074800 HA010-EXIT.       EXIT SECTION.
074900*
075000 HB000-FIND-TREND-ROW     SECTION.
075100********************************
075200*
075300     MOVE     ZERO                TO WS-FOUND-TREND-NDX.
075400     SET      WS-TREND-NDX        TO 1.
075500     SEARCH   WS-TREND-ENTRY
075600              AT END NEXT SENTENCE
075700              WHEN WS-TREND-CCYY (WS-TREND-NDX) = TXN-DATE-CCYY
075800               AND WS-TREND-MM (WS-TREND-NDX)   = TXN-DATE-MM
075900                   SET WS-FOUND-TREND-NDX TO WS-TREND-NDX.
076000*
076100     IF       WS-FOUND-TREND-NDX = ZERO
076200              AND WS-TREND-ROW-COUNT < WS-MAX-TREND-ROWS
076300              ADD 1               TO WS-TREND-ROW-COUNT
076400              SET WS-TREND-NDX    TO WS-TREND-ROW-COUNT
076500              MOVE TXN-DATE-CCYY     TO WS-TREND-CCYY (WS-TREND-NDX)
076600              MOVE TXN-DATE-MM       TO WS-TREND-MM (WS-TREND-NDX)
076700              MOVE ZERO              TO WS-TREND-TOTAL (WS-TREND-NDX)
076800                                        WS-TREND-COUNT (WS-TREND-NDX)
076900              SET WS-FOUND-TREND-NDX TO WS-TREND-NDX
077000     END-IF.
077100*
077200 HB000-EXIT.       EXIT SECTION.
077300*
077400****************************************************************
077500* IA - BUDGET MONTH RANGE VIA BG070 - ALWAYS A SINGLE MONTH,    *
077600*      THE YEAR/MONTH CARRIED ON THE PERIOD-CARD REGARDLESS OF  *
077700*      PERIOD-TYPE.                                             *
077800****************************************************************
077900 IA000-GET-BUDGET-RANGE   SECTION.
078000********************************
078100*
078200     MOVE     "MONTH  "           TO BG070-PERIOD-TYPE.
078300     MOVE     PERIOD-YEAR         TO BG070-YEAR.
078400     MOVE     PERIOD-MONTH        TO BG070-MONTH.
078500     CALL     "BG070"             USING BG070-LINKAGE.
078600     MOVE     BG070-START-DATE    TO WS-BUD-START-DATE.
078700     MOVE     BG070-END-DATE      TO WS-BUD-END-DATE.
078800*
078900 IA000-EXIT.       EXIT SECTION.
079000*
079100****************************************************************
079200* JA - PASS THREE - BUDGET MONTH CATEGORY TOTALS.               *
079300****************************************************************
079400 JA000-PASS-THREE-BUD     SECTION.
079500********************************
079600*
079700     MOVE     "N"                 TO WS-TXN-EOF-SW.
079800     OPEN     INPUT TXN-FILE.
079900     READ     TXN-FILE
080000              AT END MOVE "Y"     TO WS-TXN-EOF-SW.
080100     PERFORM  JA010-TEST-ONE-TXN  THRU JA010-EXIT
080200              UNTIL WS-TXN-AT-EOF.
080300     CLOSE    TXN-FILE.
080400*
080500 JA000-EXIT.       EXIT SECTION.
080600*
080700 JA010-TEST-ONE-TXN       SECTION.
080800********************************
080900*
081000     IF       TXN-DATE NOT < WS-BUD-START-DATE
081100          AND TXN-DATE NOT > WS-BUD-END-DATE
081200              PERFORM CB000-FIND-CATEGORY THRU CB000-EXIT
081300              ADD TXN-AMOUNT      TO
081400                   WS-CAT-ENTRY-BUD-TOTAL (WS-FOUND-CAT-NDX)
081500     END-IF.
081600*
081700     READ     TXN-FILE
081800              AT END MOVE "Y"     TO WS-TXN-EOF-SW.
081900*
082000 JA010-EXIT.       EXIT SECTION.
082100*
082200****************************************************************
082300* KA - BUDGET STATUS PER CATEGORY - ACTUAL, PERCENTAGE, STATUS, *
082400*      REMAINING.                                               *
082500****************************************************************
082600 KA000-BUDGET-STATUS      SECTION.
082700********************************
082800*
082900     MOVE     WS-CAT-ENTRY-BUD-TOTAL (WS-CAT-NDX) TO WS-ABS-SOURCE.
083000     PERFORM  KB000-ABSOLUTE-VALUE THRU KB000-EXIT.
083100     MOVE     WS-ABS-RESULT       TO WS-CAT-ENTRY-ACTUAL (WS-CAT-NDX).
083200*
083300     IF       WS-CAT-ENTRY-LIMIT (WS-CAT-NDX) > ZERO
083400              COMPUTE WS-CAT-ENTRY-PCT (WS-CAT-NDX) ROUNDED =
083500                  WS-CAT-ENTRY-ACTUAL (WS-CAT-NDX) * 100 /
083600                  WS-CAT-ENTRY-LIMIT (WS-CAT-NDX)
083700              EVALUATE TRUE
083800                 WHEN WS-CAT-ENTRY-PCT (WS-CAT-NDX) >= 100
083900                      MOVE "OVER"    TO WS-CAT-ENTRY-STATUS (WS-CAT-NDX)
084000                 WHEN WS-CAT-ENTRY-PCT (WS-CAT-NDX) >= 80
084100                      MOVE "WARNING" TO WS-CAT-ENTRY-STATUS (WS-CAT-NDX)
084200                 WHEN OTHER
084300                      MOVE "OK"      TO WS-CAT-ENTRY-STATUS (WS-CAT-NDX)
084400              END-EVALUATE
084500              IF WS-CAT-ENTRY-ACTUAL (WS-CAT-NDX) <
084600                   WS-CAT-ENTRY-LIMIT (WS-CAT-NDX)
084700                 COMPUTE WS-CAT-ENTRY-REMAIN (WS-CAT-NDX) =
084800                      WS-CAT-ENTRY-LIMIT (WS-CAT-NDX) -
084900                      WS-CAT-ENTRY-ACTUAL (WS-CAT-NDX)
085000              ELSE
085100                 MOVE ZERO          TO WS-CAT-ENTRY-REMAIN (WS-CAT-NDX)
085200              END-IF
085300     ELSE
085400              MOVE ZERO              TO WS-CAT-ENTRY-PCT (WS-CAT-NDX)
085500                                        WS-CAT-ENTRY-REMAIN (WS-CAT-NDX)
085600              MOVE "NO LIMIT"        TO WS-CAT-ENTRY-STATUS (WS-CAT-NDX)
085700     END-IF.
085800*
085900 KA000-EXIT.       EXIT SECTION.
086000*
086100 KB000-ABSOLUTE-VALUE     SECTION.
086200********************************
086300*
086400     IF       WS-ABS-SOURCE < ZERO
086500              COMPUTE WS-ABS-RESULT = WS-ABS-SOURCE * -1
086600     ELSE
086700              MOVE WS-ABS-SOURCE  TO WS-ABS-RESULT
086800     END-IF.
086900*
087000 KB000-EXIT.       EXIT SECTION.
087100*
087200****************************************************************
087300* MA000/MA010 - CATEGORY SPEND REPORT, SORTED BY TOTAL          *
087400*               ASCENDING (BIGGEST EXPENSE FIRST).              *
087500****************************************************************
087600 MA000-SORT-CAT-TOTAL     SECTION.
087700********************************
087800*
087900     IF       WS-CAT-COUNT > 1
088000              MOVE "Y"            TO WS-SORT-SWAPPED-SW
088100              PERFORM MA005-BUBBLE-PASS-TOTAL THRU MA005-EXIT
088200                   UNTIL NOT WS-A-SWAP-WAS-MADE
088300     END-IF.
088400*
088500 MA000-EXIT.       EXIT SECTION.
088600*
088700 MA005-BUBBLE-PASS-TOTAL  SECTION.
088800********************************
088900*
089000     MOVE     "N"                 TO WS-SORT-SWAPPED-SW.
089100     COMPUTE  WS-SORT-LIMIT = WS-CAT-COUNT - 1.
089200     PERFORM  MA006-COMPARE-TOTAL THRU MA006-EXIT
089300              VARYING WS-SORT-I FROM 1 BY 1
089400              UNTIL WS-SORT-I > WS-SORT-LIMIT.
089500*
089600 MA005-EXIT.       EXIT SECTION.
089700*
089800 MA006-COMPARE-TOTAL      SECTION.
089900********************************
090000*
090100     COMPUTE  WS-SORT-J = WS-SORT-I + 1.
090200     IF       WS-CAT-ENTRY-TOTAL (WS-SORT-I) >
090300              WS-CAT-ENTRY-TOTAL (WS-SORT-J)
090400              MOVE WS-CAT-ENTRY (WS-SORT-I) TO WS-CAT-SWAP-AREA
090500              MOVE WS-CAT-ENTRY (WS-SORT-J) TO WS-CAT-ENTRY (WS-SORT-I)
090600              MOVE WS-CAT-SWAP-AREA TO WS-CAT-ENTRY (WS-SORT-J)
090700              MOVE "Y"            TO WS-SORT-SWAPPED-SW
090800     END-IF.
090900*
091000 MA006-EXIT.       EXIT SECTION.
091100*
091200 MA010-PRINT-CATEGORY     SECTION.
091300********************************
091400*
091500     MOVE     "HOUSEHOLD BUDGET - CATEGORY SPENDING REPORT"
091600                                 TO WS-RH-TEXT.
091700     WRITE    RPT-FILE-RECORD     FROM WS-RPT-HEADING-LINE
091800              AFTER ADVANCING PAGE.
091900     WRITE    RPT-FILE-RECORD     FROM WS-RPT-PERIOD-LINE
092000              AFTER ADVANCING 1 LINE.
092100     WRITE    RPT-FILE-RECORD     FROM WS-RPT-BLANK-LINE
092200              AFTER ADVANCING 1 LINE.
092300     WRITE    RPT-FILE-RECORD     FROM WS-RPT-CAT-HDR-LINE
092400              AFTER ADVANCING 1 LINE.
092500*
092600     PERFORM  MA011-PRINT-ONE-CAT THRU MA011-EXIT
092700              VARYING WS-CAT-NDX FROM 1 BY 1
092800              UNTIL WS-CAT-NDX > WS-CAT-COUNT.
092900*
093000     MOVE     WS-GRAND-SIGNED-TOTAL TO WS-GT-TOTAL.
093100     MOVE     WS-GRAND-COUNT      TO WS-GT-COUNT.
093200     WRITE    RPT-FILE-RECORD     FROM WS-RPT-CAT-TOTAL-LINE
093300              AFTER ADVANCING 1 LINE.
093400*
093500 MA010-EXIT.       EXIT SECTION.
093600*
093700 MA011-PRINT-ONE-CAT      SECTION.
093800********************************
093900*
094000     MOVE     WS-CAT-ENTRY-ID (WS-CAT-NDX)   TO WS-CD-ID.
094100     MOVE     WS-CAT-ENTRY-NAME (WS-CAT-NDX) TO WS-CD-NAME.
094200     MOVE     WS-CAT-ENTRY-TOTAL (WS-CAT-NDX) TO WS-CD-TOTAL.
094300     MOVE     WS-CAT-ENTRY-COUNT (WS-CAT-NDX) TO WS-CD-COUNT.
094400     MOVE     WS-CAT-ENTRY-AVG (WS-CAT-NDX)  TO WS-CD-AVG.
094500     WRITE    RPT-FILE-RECORD     FROM WS-RPT-CAT-DETAIL-LINE
094600              AFTER ADVANCING 1 LINE.
094700*
094800 MA011-EXIT.       EXIT SECTION.
094900*
095000****************************************************************
095100* MA020/MA030 - BUDGET STATUS REPORT, SORTED BY PERCENTAGE      *
095200*               DESCENDING (MOST OVER-BUDGET FIRST).            *
095300****************************************************************
095400 MA020-SORT-CAT-PCT       SECTION.
095500********************************
095600*
095700     IF       WS-CAT-COUNT > 1
095800              MOVE "Y"            TO WS-SORT-SWAPPED-SW
095900              PERFORM MA025-BUBBLE-PASS-PCT THRU MA025-EXIT
096000                   UNTIL NOT WS-A-SWAP-WAS-MADE
096100     END-IF.
096200*
096300 MA020-EXIT.       EXIT SECTION.
096400*
096500 MA025-BUBBLE-PASS-PCT    SECTION.
096600********************************
096700*
096800     MOVE     "N"                 TO WS-SORT-SWAPPED-SW.
096900     COMPUTE  WS-SORT-LIMIT = WS-CAT-COUNT - 1.
097000     PERFORM  MA026-COMPARE-PCT   THRU MA026-EXIT
097100              VARYING WS-SORT-I FROM 1 BY 1
097200              UNTIL WS-SORT-I > WS-SORT-LIMIT.
097300*
097400 MA025-EXIT.       EXIT SECTION.
097500*
097600 MA026-COMPARE-PCT        SECTION.
097700********************************
097800*
097900     COMPUTE  WS-SORT-J = WS-SORT-I + 1.
098000     IF       WS-CAT-ENTRY-PCT (WS-SORT-I) <
098100              WS-CAT-ENTRY-PCT (WS-SORT-J)
098200              MOVE WS-CAT-ENTRY (WS-SORT-I) TO WS-CAT-SWAP-AREA
098300              MOVE WS-CAT-ENTRY (WS-SORT-J) TO WS-CAT-ENTRY (WS-SORT-I)
098400              MOVE WS-CAT-SWAP-AREA TO WS-CAT-ENTRY (WS-SORT-J)
098500              MOVE "Y"            TO WS-SORT-SWAPPED-SW
098600     END-IF.
098700*
098800 MA026-EXIT.       EXIT SECTION.
098900*
099000 MA030-PRINT-BUDGET       SECTION.
099100********************************
099200*
099300     MOVE     "HOUSEHOLD BUDGET - BUDGET STATUS REPORT"
099400                                 TO WS-RH-TEXT.
099500     WRITE    RPT-FILE-RECORD     FROM WS-RPT-HEADING-LINE
099600              AFTER ADVANCING PAGE.
099700     MOVE     WS-BUD-START-DATE   TO WS-PL-START.
099800     MOVE     WS-BUD-END-DATE     TO WS-PL-END.
099900     WRITE    RPT-FILE-RECORD     FROM WS-RPT-PERIOD-LINE
100000              AFTER ADVANCING 1 LINE.
100100     WRITE    RPT-FILE-RECORD     FROM WS-RPT-BLANK-LINE
100200              AFTER ADVANCING 1 LINE.
100300     WRITE    RPT-FILE-RECORD     FROM WS-RPT-BUD-HDR-LINE
100400              AFTER ADVANCING 1 LINE.
100500*
100600     PERFORM  MA031-PRINT-ONE-BUD THRU MA031-EXIT
100700              VARYING WS-CAT-NDX FROM 1 BY 1
100800              UNTIL WS-CAT-NDX > WS-CAT-COUNT.
100900*
101000 MA030-EXIT.       EXIT SECTION.
101100*
101200 MA031-PRINT-ONE-BUD      SECTION.
101300********************************
101400*
101500     MOVE     WS-CAT-ENTRY-NAME (WS-CAT-NDX)   TO WS-BD-NAME.
101600     MOVE     WS-CAT-ENTRY-LIMIT (WS-CAT-NDX)  TO WS-BD-LIMIT.
101700     MOVE     WS-CAT-ENTRY-ACTUAL (WS-CAT-NDX) TO WS-BD-ACTUAL.
101800     MOVE     WS-CAT-ENTRY-REMAIN (WS-CAT-NDX) TO WS-BD-REMAIN.
101900     MOVE     WS-CAT-ENTRY-PCT (WS-CAT-NDX)    TO WS-BD-PCT.
102000     MOVE     WS-CAT-ENTRY-STATUS (WS-CAT-NDX) TO WS-BD-STATUS.
102100     WRITE    RPT-FILE-RECORD     FROM WS-RPT-BUD-DETAIL-LINE
102200              AFTER ADVANCING 1 LINE.
102300*
102400 MA031-EXIT.       EXIT SECTION.
102500*
102600****************************************************************
102700* MA040/MA050 - MONTHLY TREND REPORT, SORTED CHRONOLOGICALLY.   *
102800****************************************************************
102900 MA040-SORT-TREND         SECTION.
103000********************************
103100*
103200     IF       WS-TREND-ROW-COUNT > 1
103300              MOVE "Y"            TO WS-SORT-SWAPPED-SW
103400              PERFORM MA045-BUBBLE-PASS-TREND THRU MA045-EXIT
103500                   UNTIL NOT WS-A-SWAP-WAS-MADE
103600     END-IF.
103700*
103800 MA040-EXIT.       EXIT SECTION.
103900*
104000 MA045-BUBBLE-PASS-TREND  SECTION.
104100********************************
104200*
104300     MOVE     "N"                 TO WS-SORT-SWAPPED-SW.
104400     COMPUTE  WS-SORT-LIMIT = WS-TREND-ROW-COUNT - 1.
104500     PERFORM  MA046-COMPARE-TREND THRU MA046-EXIT
104600              VARYING WS-SORT-I FROM 1 BY 1
104700              UNTIL WS-SORT-I > WS-SORT-LIMIT.
104800*
104900 MA045-EXIT.       EXIT SECTION.
105000*
105100 MA046-COMPARE-TREND      SECTION.
105200********************************
105300*
105400     COMPUTE  WS-SORT-J = WS-SORT-I + 1.
105500     IF      (WS-TREND-CCYY (WS-SORT-I) * 100 + WS-TREND-MM (WS-SORT-I))
105600             > (WS-TREND-CCYY (WS-SORT-J) * 100 + WS-TREND-MM (WS-SORT-J))
105700              MOVE WS-TREND-ENTRY (WS-SORT-I) TO WS-TREND-SWAP-AREA
105800              MOVE WS-TREND-ENTRY (WS-SORT-J) TO WS-TREND-ENTRY (WS-SORT-I)
105900              MOVE WS-TREND-SWAP-AREA TO WS-TREND-ENTRY (WS-SORT-J)
106000              MOVE "Y"            TO WS-SORT-SWAPPED-SW
106100     END-IF.
106200*
106300 MA046-EXIT.       EXIT SECTION.
106400*
106500 MA050-PRINT-TREND        SECTION.
106600********************************
106700*
106800     MOVE     "HOUSEHOLD BUDGET - MONTHLY TREND REPORT"
106900                                 TO WS-RH-TEXT.
107000     WRITE    RPT-FILE-RECORD     FROM WS-RPT-HEADING-LINE
107100              AFTER ADVANCING PAGE.
107200     WRITE    RPT-FILE-RECORD     FROM WS-RPT-TRD-HDR-LINE
107300              AFTER ADVANCING 1 LINE.
107400*
107500     PERFORM  MA051-PRINT-ONE-TRD THRU MA051-EXIT
107600              VARYING WS-TREND-NDX FROM 1 BY 1
107700              UNTIL WS-TREND-NDX > WS-TREND-ROW-COUNT.
107800*
107900 MA050-EXIT.       EXIT SECTION.
108000*
108100 MA051-PRINT-ONE-TRD      SECTION.
108200********************************
108300*
108400     MOVE     WS-TREND-CCYY (WS-TREND-NDX) TO WS-TR-CCYY.
108500     MOVE     WS-TREND-MM (WS-TREND-NDX)   TO WS-TR-MM.
108600     STRING   WS-TR-CCYY DELIMITED BY SIZE
108700              "-"       DELIMITED BY SIZE
108800              WS-TR-MM  DELIMITED BY SIZE
108900                                 INTO WS-TD-YM.
109000     MOVE     WS-TREND-TOTAL (WS-TREND-NDX) TO WS-ABS-SOURCE.
109100     PERFORM  KB000-ABSOLUTE-VALUE THRU KB000-EXIT.
109200     MOVE     WS-ABS-RESULT       TO WS-TD-TOTAL.
109300     MOVE     WS-TREND-COUNT (WS-TREND-NDX) TO WS-TD-COUNT.
109400     WRITE    RPT-FILE-RECORD     FROM WS-RPT-TRD-DETAIL-LINE
109500              AFTER ADVANCING 1 LINE.
109600*
109700 MA051-EXIT.       EXIT SECTION.
109800*
109900****************************************************************
110000* MA060/MA070 - TOP MERCHANTS REPORT, SORTED BY SIGNED TOTAL    *
110100*               ASCENDING (BIGGEST EXPENSE FIRST), TOP N ONLY.  *
110200****************************************************************
110300 MA060-SORT-MERCHANT      SECTION.
110400********************************
110500*
110600     IF       WS-MERCH-COUNT-T > 1
110700              MOVE "Y"            TO WS-SORT-SWAPPED-SW
110800              PERFORM MA065-BUBBLE-PASS-MERCH THRU MA065-EXIT
110900                   UNTIL NOT WS-A-SWAP-WAS-MADE
111000     END-IF.
111100*
111200 MA060-EXIT.       EXIT SECTION.
111300*
111400 MA065-BUBBLE-PASS-MERCH  SECTION.
111500********************************
111600*
111700     MOVE     "N"                 TO WS-SORT-SWAPPED-SW.
111800     COMPUTE  WS-SORT-LIMIT = WS-MERCH-COUNT-T - 1.
111900     PERFORM  MA066-COMPARE-MERCH THRU MA066-EXIT
112000              VARYING WS-SORT-I FROM 1 BY 1
112100              UNTIL WS-SORT-I > WS-SORT-LIMIT.
112200*
112300 MA065-EXIT.       EXIT SECTION.
112400*
112500 MA066-COMPARE-MERCH      SECTION.
112600********************************
112700*
112800     COMPUTE  WS-SORT-J = WS-SORT-I + 1.
112900     IF       WS-MERCH-TOTAL (WS-SORT-I) >
113000              WS-MERCH-TOTAL (WS-SORT-J)
113100              MOVE WS-MERCH-ENTRY (WS-SORT-I) TO WS-MERCH-SWAP-AREA
113200              MOVE WS-MERCH-ENTRY (WS-SORT-J) TO WS-MERCH-ENTRY (WS-SORT-I)
113300              MOVE WS-MERCH-SWAP-AREA TO WS-MERCH-ENTRY (WS-SORT-J)
113400              MOVE "Y"            TO WS-SORT-SWAPPED-SW
113500     END-IF.
113600*
113700 MA066-EXIT.       EXIT SECTION.
113800*
113900 MA070-PRINT-MERCHANT     SECTION.
114000********************************
114100*
114200     MOVE     "HOUSEHOLD BUDGET - TOP MERCHANTS REPORT"
114300                                 TO WS-RH-TEXT.
114400     WRITE    RPT-FILE-RECORD     FROM WS-RPT-HEADING-LINE
114500              AFTER ADVANCING PAGE.
114600     WRITE    RPT-FILE-RECORD     FROM WS-RPT-MER-HDR-LINE
114700              AFTER ADVANCING 1 LINE.
114800*
114900     IF       WS-MERCH-COUNT-T < WS-TOP-MERCHANT-N
115000              MOVE WS-MERCH-COUNT-T TO WS-SORT-LIMIT
115100     ELSE
115200              MOVE WS-TOP-MERCHANT-N TO WS-SORT-LIMIT
115300     END-IF.
115400*
115500     PERFORM  MA071-PRINT-ONE-MER THRU MA071-EXIT
115600              VARYING WS-MERCH-NDX FROM 1 BY 1
115700              UNTIL WS-MERCH-NDX > WS-SORT-LIMIT.
115800*
115900 MA070-EXIT.       EXIT SECTION.
116000*
116100 MA071-PRINT-ONE-MER      SECTION.
116200********************************
116300*
116400     MOVE     WS-MERCH-NDX        TO WS-MD-RANK.
116500     MOVE     WS-MERCH-DESC (WS-MERCH-NDX) TO WS-MD-DESC.
116600     MOVE     WS-MERCH-TOTAL (WS-MERCH-NDX) TO WS-ABS-SOURCE.
116700     PERFORM  KB000-ABSOLUTE-VALUE THRU KB000-EXIT.
116800     MOVE     WS-ABS-RESULT       TO WS-MD-TOTAL.
116900     MOVE     WS-MERCH-COUNT (WS-MERCH-NDX) TO WS-MD-COUNT.
117000     MOVE     WS-MERCH-CAT-NAME (WS-MERCH-NDX) TO WS-MD-CATNAME.
117100     WRITE    RPT-FILE-RECORD     FROM WS-RPT-MER-DETAIL-LINE
117200              AFTER ADVANCING 1 LINE.
117300*
117400 MA071-EXIT.       EXIT SECTION.
117500*
117600****************************************************************
117700* MA080 - INCOME/EXPENSE SUMMARY BLOCK.                         *
117800****************************************************************
117900 MA080-PRINT-SUMMARY      SECTION.
118000********************************
118100*
118200     MOVE     "HOUSEHOLD BUDGET - SUMMARY"
118300                                 TO WS-RH-TEXT.
118400     WRITE    RPT-FILE-RECORD     FROM WS-RPT-HEADING-LINE
118500              AFTER ADVANCING PAGE.
118600     WRITE    RPT-FILE-RECORD     FROM WS-RPT-BLANK-LINE
118700              AFTER ADVANCING 1 LINE.
118800*
118900     MOVE     WS-INCOME-TOTAL     TO WS-SM-VALUE.
119000     MOVE     "TOTAL INCOME"      TO WS-SM-LABEL.
119100     WRITE    RPT-FILE-RECORD     FROM WS-RPT-SUM-LINE
119200              AFTER ADVANCING 1 LINE.
119300*
119400     MOVE     WS-EXPENSE-TOTAL    TO WS-ABS-SOURCE.
119500     PERFORM  KB000-ABSOLUTE-VALUE THRU KB000-EXIT.
119600     MOVE     WS-ABS-RESULT       TO WS-EXPENSE-DISPLAY.
119700     MOVE     WS-EXPENSE-DISPLAY  TO WS-SM-VALUE.
119800     MOVE     "TOTAL EXPENSES"    TO WS-SM-LABEL.
119900     WRITE    RPT-FILE-RECORD     FROM WS-RPT-SUM-LINE
120000              AFTER ADVANCING 1 LINE.
120100*
120200     COMPUTE  WS-NET-TOTAL = WS-INCOME-TOTAL + WS-EXPENSE-TOTAL.
120300     MOVE     WS-NET-TOTAL        TO WS-SM-VALUE.
120400     MOVE     "NET"               TO WS-SM-LABEL.
120500     WRITE    RPT-FILE-RECORD     FROM WS-RPT-SUM-LINE
120600              AFTER ADVANCING 1 LINE.
120700*
120800     MOVE     "TRANSACTION COUNT" TO WS-SC-LABEL.
120900     MOVE     WS-GRAND-COUNT      TO WS-SC-VALUE.
121000     WRITE    RPT-FILE-RECORD     FROM WS-RPT-SUM-CNT-LINE
121100              AFTER ADVANCING 1 LINE.
121200*
121300     IF       WS-GRAND-COUNT > ZERO
121400              DIVIDE WS-GRAND-SIGNED-TOTAL BY WS-GRAND-COUNT
121500                  GIVING WS-AVG-TXN ROUNDED
121600     ELSE
121700              MOVE ZERO           TO WS-AVG-TXN
121800     END-IF.
121900     MOVE     WS-AVG-TXN          TO WS-SM-VALUE.
122000     MOVE     "AVERAGE TRANSACTION" TO WS-SM-LABEL.
122100     WRITE    RPT-FILE-RECORD     FROM WS-RPT-SUM-LINE
122200              AFTER ADVANCING 1 LINE.
122300*
122400 MA080-EXIT.       EXIT SECTION.
122500*
122600****************************************************************
122700* MA090 - IMPORT SUMMARY, ONE LINE PER UPLFILE RECORD.          *
122800****************************************************************
122900 MA090-PRINT-IMPORTS      SECTION.
123000********************************
123100*
123200     MOVE     "HOUSEHOLD BUDGET - IMPORT SUMMARY"
123300                                 TO WS-RH-TEXT.
123400     WRITE    RPT-FILE-RECORD     FROM WS-RPT-HEADING-LINE
123500              AFTER ADVANCING PAGE.
123600     WRITE    RPT-FILE-RECORD     FROM WS-RPT-UPL-HDR-LINE
123700              AFTER ADVANCING 1 LINE.
123800*
123900     MOVE     "N"                 TO WS-UPL-EOF-SW.
124000     OPEN     INPUT UPL-FILE.
124100     READ     UPL-FILE
124200              AT END MOVE "Y"     TO WS-UPL-EOF-SW.
124300     PERFORM  MA091-PRINT-ONE-UPL THRU MA091-EXIT
124400              UNTIL WS-UPL-AT-EOF.
124500     CLOSE    UPL-FILE.
124600*
124700 MA090-EXIT.       EXIT SECTION.
124800*
124900 MA091-PRINT-ONE-UPL      SECTION.
125000********************************
125100*
125200     MOVE     UPL-FILENAME        TO WS-UD-FILENAME.
125300     MOVE     UPL-MONTH           TO WS-UD-MONTH.
125400     MOVE     UPL-ROW-COUNT       TO WS-UD-ROWS.
125500     MOVE     UPL-CATEGORIZED     TO WS-UD-CAT.
125600     MOVE     UPL-UNCATEGORIZED   TO WS-UD-UNCAT.
125700     MOVE     UPL-ERROR-COUNT     TO WS-UD-ERRS.
125800     WRITE    RPT-FILE-RECORD     FROM WS-RPT-UPL-DETAIL-LINE
125900              AFTER ADVANCING 1 LINE.
126000*
126100     READ     UPL-FILE
126200              AT END MOVE "Y"     TO WS-UPL-EOF-SW.
126300*
126400 MA091-EXIT.       EXIT SECTION.
126500*
