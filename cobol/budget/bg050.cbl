000100****************************************************************
000200*                                                               *
000300*                    AUTO-CATEGORISATION ENGINE                 *
000400*         EXACT / CONTAINS / FUZZY MATCH AGAINST THE RULE       *
000500*           FILE, PLUS MERCHANT-PATTERN LEARNING                *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.             BG050.
001200*
001300 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - PERSONAL SYSTEMS GROUP.
001600*
001700 DATE-WRITTEN.           08/09/1985.
001800*
001900 DATE-COMPILED.          08/09/1985.
002000*
002100 SECURITY.               COPYRIGHT (C) 1985-2026, VINCENT BRYAN COEN.
002200*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400*
002500* REMARKS.
002600*    ALLOCATES A CATEGORY TO A BANK STATEMENT DESCRIPTION.  TRIES
002700*    AN EXACT MATCH AGAINST THE RULE FILE FIRST, THEN A CONTAINS
002800*    MATCH (FAVOURING THE MOST-USED RULE), THEN A FUZZY MATCH ON
002900*    CHARACTER OVERLAP.  ALSO LEARNS A NEW RULE FROM A MANUAL
003000*    RE-CATEGORISATION AND ANSWERS WHETHER A LEARNED PATTERN
003100*    OCCURS IN A GIVEN DESCRIPTION (FOR BG060'S RECAT SWEEP).
003200*    ORIGINALLY A FREE-TEXT KEYWORD LOOK-UP FOR THE OLD STOCK
003300*    DESCRIPTION FILE; THE RULE TABLE AND SEARCH LOOP SURVIVE,
003400*    THE CONTENT DOES NOT.
003500*
003600* CALLED MODULES.
003700*    NONE.
003800*
003900* FUNCTIONS (BG050-FUNCTION).
004000*    'CATEGORZ' - CATEGORISE BG050-DESCRIPTION, RETURN CATEGORY,
004100*                 CONFIDENCE AND MATCH TYPE.
004200*    'LEARN   ' - EXTRACT A MERCHANT PATTERN FROM BG050-DESCRIPTION
004300*                 AND FILE/RE-POINT A CONTAINS RULE AGAINST
004400*                 BG050-CATEGORY-ID.
004500*    'PATCHECK' - DOES BG050-PATTERN OCCUR IN BG050-DESCRIPTION ?
004600*                 ANSWER IN BG050-MATCH-FLAG.
004700*
004800* NOTE ON THE FUZZY SCORE - A FULL LEVENSHTEIN RATIO IS NOT WORTH
004900* THE CANDLE HERE; WE COUNT CHARACTERS THAT MATCH IN THE SAME
005000* POSITION OVER THE SHORTER OF THE TWO STRINGS AND SCALE BY
005100* 200 X MATCHES / (PATTERN LEN + DESC LEN).  SIMPLER THAN A TRUE
005200* EDIT DISTANCE BUT DETERMINISTIC AND GOOD ENOUGH FOR THE 80%
005300* ACCEPTANCE THRESHOLD.  DLM.
005400*
005500* NOTE ON RULE-FILE PERSISTENCE - THE WHOLE TABLE IS REWRITTEN ON
005600* EVERY HIT THAT BUMPS A USE-COUNT.  FINE FOR THE FEW HUNDRED
005700* RULES A HOUSEHOLD RUNS UP; REVISIT IF THAT EVER CHANGES.  DLM.
005800*
005900* CHANGES:
006000* 08/09/85 VBC - CREATED AS THE STOCK DESCRIPTION KEYWORD LOOK-UP,
006100*                LINEAR SEARCH OVER A 200-ENTRY IN-MEMORY TABLE.
006200* 19/02/99 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO
006300*                CHANGE REQUIRED.
006400* 14/11/08 DLM - RE-PURPOSED AS THE AUTO-CATEGORISER, EXACT AND
006500*                CONTAINS MATCH STAGES ADDED, TABLE LAYOUT REUSED.
006600* 09/02/09 DLM - FUZZY MATCH STAGE AND LEARN FUNCTION ADDED;
006700*                PATCHECK ADDED FOR THE RECAT SWEEP DRIVEN FROM
006800*                BG060.
006900* 02/03/09 RJT - MERCHANT-PATTERN EXTRACTION REWORKED TO DROP
007000*                HASH/INVOICE NUMBERS AND DATES AS WELL AS THE
007100*                TRAILING STANDALONE NUMBER.
007200* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
007300*                NOTICES.
007310* 14/01/26 RJT - DOUBLE-SPACED DESCRIPTIONS (E.G. A DROPPED STORE
007320*                NUMBER LEAVING TWO BLANKS TOGETHER) WERE PUTTING
007330*                AN EMPTY SLOT IN THE MIDDLE OF THE WORD TABLE AND
007340*                GARBLING THE LEARNED PATTERN.  SPACES ARE NOW
007350*                SQUEEZED TO ONE BEFORE THE WORD SPLIT.
007400*
007500****************************************************************
007600*
007700 ENVIRONMENT             DIVISION.
007800*===============================
007900*
008000 CONFIGURATION           SECTION.
008100*
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*
008500 INPUT-OUTPUT            SECTION.
008600*-------------------------------
008700*
008800 FILE-CONTROL.
008900*-------------
009000*
009100     COPY "SELRULE.COB".
009200*
009300 DATA                    DIVISION.
009400*===============================
009500*
009600 FILE                    SECTION.
009700*-------------------------------
009800*
009900     COPY "FDRULE.COB".
010000*
010100 WORKING-STORAGE         SECTION.
010200*-------------------------------
010300*
010400 77  PROG-NAME                   PIC X(15)  VALUE "BG050 (1.03.00)".
010500*
010600 01  WS-FILE-STATUSES.
010700     03  RULE-FILE-STATUS        PIC XX.
010800*
010900 77  WS-TABLE-LOADED-SW          PIC X      VALUE "N".
011000     88  WS-TABLE-IS-LOADED                 VALUE "Y".
011100 77  WS-RULE-EOF-SW              PIC X      VALUE "N".
011200     88  WS-RULE-AT-EOF                     VALUE "Y".
011300*
011400 01  WS-RULE-TABLE-AREA.
011500     03  WS-RULE-ENTRY           OCCURS 200 TIMES
011600                                 INDEXED BY WS-RULE-NDX.
011700         05  WS-RULE-PATTERN     PIC X(40).
011800         05  WS-RULE-CATEGORY-ID PIC 9(03).
011900         05  WS-RULE-MATCH-TYPE  PIC X(08).
012000         05  WS-RULE-USE-COUNT   PIC 9(05).
012100 01  WS-RULE-TABLE-FLAT REDEFINES WS-RULE-TABLE-AREA
012200                                 PIC X(11200).
012300*
012400 77  WS-RULE-COUNT               PIC 9(03)  COMP.
012500 77  WS-MAX-RULES                PIC 9(03)  COMP VALUE 200.
012600 77  WS-FOUND-NDX                PIC 9(03)  COMP.
012700 77  WS-BEST-USE-COUNT           PIC 9(05)  COMP.
012800 77  WS-BEST-SCORE               PIC 9(03)  COMP.
012900 77  WS-FUZZY-SCORE              PIC 9(03)  COMP.
013000 77  WS-MATCH-CHARS              PIC 9(02)  COMP.
013100 77  WS-MIN-LEN                  PIC 9(02)  COMP.
013200 77  WS-FUZZY-NDX                PIC 9(02)  COMP.
013300*
013400 01  WS-CASE-TABLE.
013500     03  WS-LOWER-ALPHA          PIC X(26)
013600                                 VALUE "abcdefghijklmnopqrstuvwxyz".
013700     03  WS-UPPER-ALPHA          PIC X(26)
013800                                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013900 01  WS-CASE-TABLE-X REDEFINES WS-CASE-TABLE
014000                                 PIC X(52).
014100*
014200 01  WS-COMPARE-TEXT.
014300     03  WS-DESC-UPPER           PIC X(40).
014400     03  WS-PATTERN-UPPER        PIC X(40).
014500     03  WS-SCAN-TEXT            PIC X(40).
014600*
014700 77  WS-DESC-LEN                 PIC 9(02)  COMP.
014800 77  WS-PAT-LEN                  PIC 9(02)  COMP.
014900 77  WS-SCAN-LEN                 PIC 9(02)  COMP.
015000 77  WS-LEN-NDX2                 PIC 9(02)  COMP.
015100 77  WS-MAX-START                PIC 9(02)  COMP.
015200 77  WS-START-NDX                PIC 9(02)  COMP.
015300 77  WS-CONTAINS-SW              PIC X      VALUE "N".
015400*
015500 01  WS-WORD-TABLE-AREA.
015600     03  WS-WORD-ENTRY           OCCURS 8 TIMES
015700                                 INDEXED BY WS-WORD-NDX.
015800         05  WS-WORD-TEXT        PIC X(20).
015900 01  WS-WORD-TABLE-FLAT REDEFINES WS-WORD-TABLE-AREA
016000                                 PIC X(160).
016100*
016200 01  WS-KEEP-TABLE.
016300     03  WS-KEEP-SW              PIC X      OCCURS 8 TIMES.
016400*
016500 77  WS-WORD-COUNT               PIC 9(02)  COMP.
016600 77  WS-WORD-LEN                 PIC 9(02)  COMP.
016700 77  WS-LEN-NDX                  PIC 9(02)  COMP.
016800 77  WS-LEN-FOUND-SW             PIC X      VALUE "N".
016900 77  WS-BUILT-COUNT              PIC 9(02)  COMP.
017000 77  WS-STR-PTR                  PIC 9(03)  COMP.
017100 77  WS-LAST-KEPT-NDX            PIC 9(02)  COMP.
017120*
017140*    A DOUBLE SPACE IN THE RAW DESCRIPTION (E.G. A DROPPED STORE
017150*    NUMBER OR A RUN OF SEPARATORS FROM THE FEED) MUST BE SQUEEZED
017160*    TO ONE BEFORE THE WORD SPLIT, OR "DELIMITED BY SPACE" (WHICH
017170*    TREATS EACH SPACE AS ITS OWN DELIMITER) LEAVES A BLANK TABLE
017180*    SLOT IN THE MIDDLE OF THE WORD ARRAY AND EVERY WORD AFTER IT
017190*    LANDS ONE POSITION OUT OF STEP WITH WS-WORD-COUNT.  RJT.
017195*
017200 01  WS-DESC-COMPRESSED          PIC X(40).
017210*
017220 77  WS-CMP-SRC-NDX              PIC 9(02)  COMP.
017230 77  WS-CMP-DST-PTR              PIC 9(02)  COMP.
017240 77  WS-CMP-PREV-SPACE-SW        PIC X      VALUE "Y".
017250     88  WS-CMP-PREV-WAS-SPACE               VALUE "Y".
017260*
017300 01  WS-DATE-TEST.
017400     03  WS-DT-SEG1              PIC X(04).
017500     03  WS-DT-SEG2              PIC X(04).
017600     03  WS-DT-SEG3              PIC X(04).
017700 01  WS-DATE-TEST-X REDEFINES WS-DATE-TEST
017800                                 PIC X(12).
017900*
018000 01  WS-DATE-LENS.
018100     03  WS-DT-LEN1              PIC 9(02)  COMP.
018200     03  WS-DT-LEN2              PIC 9(02)  COMP.
018300     03  WS-DT-LEN3              PIC 9(02)  COMP.
018400*
018500 LINKAGE                 SECTION.
018600*-------------------------------
018700*
018800     COPY "WSBG050.COB".
018900*
019000 PROCEDURE DIVISION      USING BG050-LINKAGE.
019100*============================================
019200*
019300 AA000-MAIN              SECTION.
019400*************************
019500*
019600     IF       NOT WS-TABLE-IS-LOADED
019700              PERFORM AA005-LOAD-RULES THRU AA005-EXIT.
019800*
019900     EVALUATE BG050-FUNCTION
020000         WHEN "CATEGORZ"
020100              PERFORM AA010-CATEGORIZE THRU AA010-EXIT
020200         WHEN "LEARN"
020300              PERFORM AA020-LEARN THRU AA020-EXIT
020400         WHEN "PATCHECK"
020500              PERFORM AA030-PATCHECK THRU AA030-EXIT
020600     END-EVALUATE.
020700*
020800     GOBACK.
020900*
021000 AA000-EXIT.       EXIT SECTION.
021100*
021200 AA005-LOAD-RULES         SECTION.
021300********************************
021400*    LOADS THE WHOLE RULE FILE INTO WS-RULE-TABLE-AREA ONCE PER
021500*    RUN - THE TABLE THEN STAYS RESIDENT BETWEEN CALLS SINCE THIS
021600*    PROGRAM'S WORKING-STORAGE IS STATIC FOR THE LIFE OF THE JOB.
021700*
021800     MOVE     SPACES              TO WS-RULE-TABLE-FLAT.
021900     MOVE     ZERO                TO WS-RULE-COUNT.
022000     MOVE     "N"                 TO WS-RULE-EOF-SW.
022100     OPEN     INPUT RULE-FILE.
022200     READ     RULE-FILE
022300              AT END MOVE "Y"     TO WS-RULE-EOF-SW.
022400     PERFORM  AA006-STORE-RULE THRU AA006-EXIT
022500              UNTIL WS-RULE-AT-EOF OR WS-RULE-COUNT = WS-MAX-RULES.
022600     CLOSE    RULE-FILE.
022700     MOVE     "Y"                 TO WS-TABLE-LOADED-SW.
022800*
022900 AA005-EXIT.       EXIT SECTION.
023000*
023100 AA006-STORE-RULE         SECTION.
023200********************************
023300*
023400     ADD      1                   TO WS-RULE-COUNT.
023500     SET      WS-RULE-NDX TO WS-RULE-COUNT.
023600     MOVE     RULE-PATTERN        TO WS-RULE-PATTERN (WS-RULE-NDX).
023700     MOVE     RULE-CATEGORY-ID    TO WS-RULE-CATEGORY-ID (WS-RULE-NDX).
023800     MOVE     RULE-MATCH-TYPE     TO WS-RULE-MATCH-TYPE (WS-RULE-NDX).
023900     MOVE     RULE-USE-COUNT      TO WS-RULE-USE-COUNT (WS-RULE-NDX).
024000     READ     RULE-FILE
024100              AT END MOVE "Y"     TO WS-RULE-EOF-SW.
024200*
024300 AA006-EXIT.       EXIT SECTION.
024400*
024500 AA090-REWRITE-RULES      SECTION.
024600********************************
024700*
024800     OPEN     OUTPUT RULE-FILE.
024900     PERFORM  AA091-WRITE-ONE THRU AA091-EXIT
025000              VARYING WS-RULE-NDX FROM 1 BY 1
025100              UNTIL WS-RULE-NDX > WS-RULE-COUNT.
025200     CLOSE    RULE-FILE.
025300*
025400 AA090-EXIT.       EXIT SECTION.
025500*
025600 AA091-WRITE-ONE          SECTION.
025700********************************
025800*
025900     MOVE     WS-RULE-PATTERN (WS-RULE-NDX)     TO RULE-PATTERN.
026000     MOVE     WS-RULE-CATEGORY-ID (WS-RULE-NDX)  TO RULE-CATEGORY-ID.
026100     MOVE     WS-RULE-MATCH-TYPE (WS-RULE-NDX)  TO RULE-MATCH-TYPE.
026200     MOVE     WS-RULE-USE-COUNT (WS-RULE-NDX)   TO RULE-USE-COUNT.
026300     WRITE    BG-RULE-RECORD.
026400*
026500 AA091-EXIT.       EXIT SECTION.
026600*
026700 AA010-CATEGORIZE         SECTION.
026800********************************
026900*
027000     MOVE     SPACES              TO WS-DESC-UPPER.
027100     MOVE     BG050-DESCRIPTION   TO WS-DESC-UPPER.
027200     INSPECT  WS-DESC-UPPER CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
027300     MOVE     WS-DESC-UPPER       TO WS-SCAN-TEXT.
027400     PERFORM  AA070-FIND-TEXT-LEN THRU AA070-EXIT.
027500     MOVE     WS-SCAN-LEN         TO WS-DESC-LEN.
027600*
027700     MOVE     ZERO                TO BG050-CATEGORY-ID.
027800     MOVE     ZERO                TO BG050-CONFIDENCE.
027900     MOVE     "NONE"              TO BG050-MATCH-TYPE.
028000*
028100     MOVE     ZERO                TO WS-FOUND-NDX.
028200     PERFORM  AA011-TEST-EXACT THRU AA011-EXIT
028300              VARYING WS-RULE-NDX FROM 1 BY 1
028400              UNTIL WS-RULE-NDX > WS-RULE-COUNT OR WS-FOUND-NDX NOT = ZERO.
028500     IF       WS-FOUND-NDX NOT = ZERO
028600              SET WS-RULE-NDX TO WS-FOUND-NDX
028700              MOVE WS-RULE-CATEGORY-ID (WS-RULE-NDX) TO BG050-CATEGORY-ID
028800              MOVE 1.00           TO BG050-CONFIDENCE
028900              MOVE "EXACT"        TO BG050-MATCH-TYPE
029000              ADD 1 TO WS-RULE-USE-COUNT (WS-RULE-NDX)
029100              PERFORM AA090-REWRITE-RULES THRU AA090-EXIT
029200              GO TO AA010-EXIT.
029300*
029400     MOVE     ZERO                TO WS-FOUND-NDX.
029500     MOVE     ZERO                TO WS-BEST-USE-COUNT.
029600     PERFORM  AA012-TEST-CONTAINS THRU AA012-EXIT
029700              VARYING WS-RULE-NDX FROM 1 BY 1
029800              UNTIL WS-RULE-NDX > WS-RULE-COUNT.
029900     IF       WS-FOUND-NDX NOT = ZERO
030000              SET WS-RULE-NDX TO WS-FOUND-NDX
030100              MOVE WS-RULE-CATEGORY-ID (WS-RULE-NDX) TO BG050-CATEGORY-ID
030200              MOVE .90            TO BG050-CONFIDENCE
030300              MOVE "CONTAINS"     TO BG050-MATCH-TYPE
030400              ADD 1 TO WS-RULE-USE-COUNT (WS-RULE-NDX)
030500              PERFORM AA090-REWRITE-RULES THRU AA090-EXIT
030600              GO TO AA010-EXIT.
030700*
030800     MOVE     ZERO                TO WS-FOUND-NDX.
030900     MOVE     ZERO                TO WS-BEST-SCORE.
031000     PERFORM  AA013-TEST-FUZZY THRU AA013-EXIT
031100              VARYING WS-RULE-NDX FROM 1 BY 1
031200              UNTIL WS-RULE-NDX > WS-RULE-COUNT.
031300     IF       WS-FOUND-NDX NOT = ZERO AND WS-BEST-SCORE NOT < 80
031400              SET WS-RULE-NDX TO WS-FOUND-NDX
031500              MOVE WS-RULE-CATEGORY-ID (WS-RULE-NDX) TO BG050-CATEGORY-ID
031600              COMPUTE BG050-CONFIDENCE = WS-BEST-SCORE / 100
031700              MOVE "FUZZY"        TO BG050-MATCH-TYPE
031800              ADD 1 TO WS-RULE-USE-COUNT (WS-RULE-NDX)
031900              PERFORM AA090-REWRITE-RULES THRU AA090-EXIT.
032000*
032100 AA010-EXIT.       EXIT SECTION.
032200*
032300 AA011-TEST-EXACT         SECTION.
032400********************************
032500*
032600     IF       WS-RULE-MATCH-TYPE (WS-RULE-NDX) = "EXACT"
032700       AND    WS-RULE-PATTERN (WS-RULE-NDX) = WS-DESC-UPPER
032800              SET WS-FOUND-NDX FROM WS-RULE-NDX.
032900*
033000 AA011-EXIT.       EXIT SECTION.
033100*
033200 AA012-TEST-CONTAINS      SECTION.
033300********************************
033400*
033500     IF       WS-RULE-MATCH-TYPE (WS-RULE-NDX) = "CONTAINS"
033600              MOVE WS-RULE-PATTERN (WS-RULE-NDX) TO WS-PATTERN-UPPER
033700              MOVE WS-PATTERN-UPPER TO WS-SCAN-TEXT
033800              PERFORM AA070-FIND-TEXT-LEN THRU AA070-EXIT
033900              MOVE WS-SCAN-LEN    TO WS-PAT-LEN
034000              PERFORM AA060-SUBSTRING-TEST THRU AA060-EXIT
034100              IF WS-CONTAINS-SW = "Y"
034200                 IF WS-FOUND-NDX = ZERO OR
034300                    WS-RULE-USE-COUNT (WS-RULE-NDX) > WS-BEST-USE-COUNT
034400                    SET WS-FOUND-NDX FROM WS-RULE-NDX
034500                    MOVE WS-RULE-USE-COUNT (WS-RULE-NDX)
034600                                 TO WS-BEST-USE-COUNT
034700                 END-IF
034800              END-IF.
034900*
035000 AA012-EXIT.       EXIT SECTION.
035100*
035200 AA013-TEST-FUZZY         SECTION.
035300********************************
035400*
035500     IF       WS-RULE-MATCH-TYPE (WS-RULE-NDX) = "FUZZY"
035600              MOVE WS-RULE-PATTERN (WS-RULE-NDX) TO WS-PATTERN-UPPER
035700              MOVE WS-PATTERN-UPPER TO WS-SCAN-TEXT
035800              PERFORM AA070-FIND-TEXT-LEN THRU AA070-EXIT
035900              MOVE WS-SCAN-LEN    TO WS-PAT-LEN
036000              PERFORM AA080-SCORE-FUZZY THRU AA080-EXIT
036100              IF WS-FUZZY-SCORE > WS-BEST-SCORE
036200                 SET WS-FOUND-NDX FROM WS-RULE-NDX
036300                 MOVE WS-FUZZY-SCORE TO WS-BEST-SCORE
036400              END-IF.
036500*
036600 AA013-EXIT.       EXIT SECTION.
036700*
036800 AA060-SUBSTRING-TEST     SECTION.
036900********************************
037000*    DOES WS-PATTERN-UPPER (LENGTH WS-PAT-LEN) OCCUR ANYWHERE IN
037100*    WS-DESC-UPPER (LENGTH WS-DESC-LEN) ?  ANSWER IN
037200*    WS-CONTAINS-SW.
037300*
037400     MOVE     "N"                 TO WS-CONTAINS-SW.
037500     IF       WS-PAT-LEN = ZERO OR WS-PAT-LEN > WS-DESC-LEN
037600              GO TO AA060-EXIT.
037700     COMPUTE  WS-MAX-START = WS-DESC-LEN - WS-PAT-LEN + 1.
037800     PERFORM  AA061-TEST-START THRU AA061-EXIT
037900              VARYING WS-START-NDX FROM 1 BY 1
038000              UNTIL WS-START-NDX > WS-MAX-START OR WS-CONTAINS-SW = "Y".
038100*
038200 AA060-EXIT.       EXIT SECTION.
038300*
038400 AA061-TEST-START         SECTION.
038500********************************
038600*
038700     IF       WS-DESC-UPPER (WS-START-NDX:WS-PAT-LEN)
038800              = WS-PATTERN-UPPER (1:WS-PAT-LEN)
038900              MOVE "Y"            TO WS-CONTAINS-SW.
039000*
039100 AA061-EXIT.       EXIT SECTION.
039200*
039300 AA070-FIND-TEXT-LEN      SECTION.
039400********************************
039500*    RIGHTMOST NON-BLANK POSITION OF WS-SCAN-TEXT, I.E. ITS
039600*    TRIMMED LENGTH.
039700*
039800     MOVE     ZERO                TO WS-SCAN-LEN.
039900     PERFORM  AA071-SCAN-BACK THRU AA071-EXIT
040000              VARYING WS-LEN-NDX2 FROM 40 BY -1
040100              UNTIL WS-LEN-NDX2 < 1 OR WS-SCAN-LEN NOT = ZERO.
040200*
040300 AA070-EXIT.       EXIT SECTION.
040400*
040500 AA071-SCAN-BACK          SECTION.
040600********************************
040700*
040800     IF       WS-SCAN-TEXT (WS-LEN-NDX2:1) NOT = SPACE
040900              MOVE WS-LEN-NDX2    TO WS-SCAN-LEN.
041000*
041100 AA071-EXIT.       EXIT SECTION.
041200*
041300 AA080-SCORE-FUZZY        SECTION.
041400********************************
041500*
041600     MOVE     ZERO                TO WS-FUZZY-SCORE.
041700     IF       WS-PAT-LEN = ZERO OR WS-DESC-LEN = ZERO
041800              GO TO AA080-EXIT.
041900     IF       WS-PAT-LEN < WS-DESC-LEN
042000              MOVE WS-PAT-LEN     TO WS-MIN-LEN
042100     ELSE
042200              MOVE WS-DESC-LEN    TO WS-MIN-LEN.
042300     MOVE     ZERO                TO WS-MATCH-CHARS.
042400     PERFORM  AA081-COUNT-MATCH THRU AA081-EXIT
042500              VARYING WS-FUZZY-NDX FROM 1 BY 1
042600              UNTIL WS-FUZZY-NDX > WS-MIN-LEN.
042700     COMPUTE  WS-FUZZY-SCORE ROUNDED =
042800              (200 * WS-MATCH-CHARS) / (WS-PAT-LEN + WS-DESC-LEN).
042900*
043000 AA080-EXIT.       EXIT SECTION.
043100*
043200 AA081-COUNT-MATCH        SECTION.
043300********************************
043400*
043500     IF       WS-PATTERN-UPPER (WS-FUZZY-NDX:1)
043600              = WS-DESC-UPPER (WS-FUZZY-NDX:1)
043700              ADD 1               TO WS-MATCH-CHARS.
043800*
043900 AA081-EXIT.       EXIT SECTION.
044000*
044100 AA020-LEARN              SECTION.
044200********************************
044300*
044400     MOVE     SPACES              TO WS-DESC-UPPER.
044500     MOVE     BG050-DESCRIPTION   TO WS-DESC-UPPER.
044600     INSPECT  WS-DESC-UPPER CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
044700     PERFORM  AA050-EXTRACT-PATTERN THRU AA050-EXIT.
044800*
044900     MOVE     ZERO                TO WS-FOUND-NDX.
045000     PERFORM  AA022-FIND-CONTAINS THRU AA022-EXIT
045100              VARYING WS-RULE-NDX FROM 1 BY 1
045200              UNTIL WS-RULE-NDX > WS-RULE-COUNT OR WS-FOUND-NDX NOT = ZERO.
045300*
045400     IF       WS-FOUND-NDX NOT = ZERO
045500              SET WS-RULE-NDX TO WS-FOUND-NDX
045600              IF WS-RULE-CATEGORY-ID (WS-RULE-NDX) NOT = BG050-CATEGORY-ID
045700                 MOVE BG050-CATEGORY-ID
045800                              TO WS-RULE-CATEGORY-ID (WS-RULE-NDX)
045900              END-IF
046000              ADD 1 TO WS-RULE-USE-COUNT (WS-RULE-NDX)
046100     ELSE
046200              IF WS-RULE-COUNT < WS-MAX-RULES
046300                 ADD 1           TO WS-RULE-COUNT
046400                 SET WS-RULE-NDX TO WS-RULE-COUNT
046500                 MOVE BG050-PATTERN TO WS-RULE-PATTERN (WS-RULE-NDX)
046600                 MOVE BG050-CATEGORY-ID
046700                              TO WS-RULE-CATEGORY-ID (WS-RULE-NDX)
046800                 MOVE "CONTAINS" TO WS-RULE-MATCH-TYPE (WS-RULE-NDX)
046900                 MOVE 1          TO WS-RULE-USE-COUNT (WS-RULE-NDX)
047000              END-IF
047100     END-IF.
047200*
047300     PERFORM  AA090-REWRITE-RULES THRU AA090-EXIT.
047400*
047500 AA020-EXIT.       EXIT SECTION.
047600*
047700 AA022-FIND-CONTAINS      SECTION.
047800********************************
047900*
048000     IF       WS-RULE-MATCH-TYPE (WS-RULE-NDX) = "CONTAINS"
048100       AND    WS-RULE-PATTERN (WS-RULE-NDX) = BG050-PATTERN
048200              SET WS-FOUND-NDX FROM WS-RULE-NDX.
048300*
048400 AA022-EXIT.       EXIT SECTION.
048410*
048420 AA048-COMPRESS-SPACES    SECTION.
048430********************************
048440*    SQUEEZES RUNS OF SPACES IN WS-DESC-UPPER DOWN TO ONE, ONE
048450*    CHARACTER AT A TIME, SO UNSTRING ... DELIMITED BY SPACE
048460*    CANNOT LAY AN EMPTY SLOT IN THE MIDDLE OF THE WORD TABLE.
048470*    RJT.
048480*
048490     MOVE     SPACES              TO WS-DESC-COMPRESSED.
048500     MOVE     ZERO                TO WS-CMP-DST-PTR.
048510     MOVE     "Y"                 TO WS-CMP-PREV-SPACE-SW.
048520     PERFORM  AA049-COPY-ONE-CHAR THRU AA049-EXIT
048530              VARYING WS-CMP-SRC-NDX FROM 1 BY 1
048540              UNTIL WS-CMP-SRC-NDX > 40.
048550*
048560 AA048-EXIT.       EXIT SECTION.
048570*
048580 AA049-COPY-ONE-CHAR      SECTION.
048590********************************
048600*    COPIES ONE SOURCE CHARACTER TO THE COMPRESSED FIELD UNLESS IT
048610*    IS A SPACE FOLLOWING A SPACE ALREADY EMITTED.
048620*
048630     IF       WS-DESC-UPPER (WS-CMP-SRC-NDX:1) = SPACE
048640              IF WS-CMP-PREV-WAS-SPACE
048650                 GO TO AA049-EXIT
048660              END-IF
048670              MOVE "Y"            TO WS-CMP-PREV-SPACE-SW
048680     ELSE
048690              MOVE "N"            TO WS-CMP-PREV-SPACE-SW
048700     END-IF.
048710     ADD      1                   TO WS-CMP-DST-PTR.
048720     MOVE     WS-DESC-UPPER (WS-CMP-SRC-NDX:1)
048730                                 TO WS-DESC-COMPRESSED (WS-CMP-DST-PTR:1).
048740*
048750 AA049-EXIT.       EXIT SECTION.
048760*
048770 AA050-EXTRACT-PATTERN    SECTION.
048780********************************
048800*    BUILDS A MERCHANT PATTERN FROM THE UPPERCASED DESCRIPTION:
048900*    DROPS A "#NNNN" STORE NUMBER, DROPS A D/D/YY(YY) OR D-D-YY(YY)
049000*    DATE, DROPS A TRAILING STANDALONE NUMBER, AND KEEPS AT MOST
049100*    THE FIRST FOUR SURVIVING WORDS.  RJT.
049150*
049160     PERFORM  AA048-COMPRESS-SPACES THRU AA048-EXIT.
049200     MOVE     SPACES              TO WS-WORD-TABLE-FLAT.
049400     MOVE     SPACES              TO WS-KEEP-TABLE.
049500     MOVE     ZERO                TO WS-WORD-COUNT.
049600     UNSTRING WS-DESC-COMPRESSED DELIMITED BY SPACE
049700              INTO WS-WORD-TEXT (1) WS-WORD-TEXT (2) WS-WORD-TEXT (3)
049800                   WS-WORD-TEXT (4) WS-WORD-TEXT (5) WS-WORD-TEXT (6)
049900                   WS-WORD-TEXT (7) WS-WORD-TEXT (8).
050000     PERFORM  AA059-COUNT-WORDS THRU AA059-EXIT
050100              VARYING WS-WORD-NDX FROM 1 BY 1
050200              UNTIL WS-WORD-NDX > 8.
050300*
050400     PERFORM  AA051-CLASSIFY-WORD THRU AA051-EXIT
050500              VARYING WS-WORD-NDX FROM 1 BY 1
050600              UNTIL WS-WORD-NDX > WS-WORD-COUNT.
050700*
050800     MOVE     ZERO                TO WS-LAST-KEPT-NDX.
050900     PERFORM  AA052-FIND-LAST-KEPT THRU AA052-EXIT
051000              VARYING WS-WORD-NDX FROM WS-WORD-COUNT BY -1
051100              UNTIL WS-WORD-NDX < 1 OR WS-LAST-KEPT-NDX NOT = ZERO.
051200     IF       WS-LAST-KEPT-NDX NOT = ZERO
051300              SET WS-WORD-NDX TO WS-LAST-KEPT-NDX
051400              PERFORM AA057-FIND-WORD-LEN THRU AA057-EXIT
051500              IF WS-WORD-TEXT (WS-WORD-NDX) (1:WS-WORD-LEN) IS NUMERIC
051600                 MOVE "N"         TO WS-KEEP-SW (WS-WORD-NDX)
051700              END-IF.
051800*
051900     MOVE     SPACES              TO BG050-PATTERN.
052000     MOVE     1                   TO WS-STR-PTR.
052100     MOVE     ZERO                TO WS-BUILT-COUNT.
052200     PERFORM  AA056-APPEND-WORD THRU AA056-EXIT
052300              VARYING WS-WORD-NDX FROM 1 BY 1
052400              UNTIL WS-WORD-NDX > WS-WORD-COUNT OR WS-BUILT-COUNT = 4.
052500*
052600 AA050-EXIT.       EXIT SECTION.
052700*
052800 AA059-COUNT-WORDS        SECTION.
052900********************************
053000*
053100     IF       WS-WORD-TEXT (WS-WORD-NDX) NOT = SPACES
053200              ADD 1               TO WS-WORD-COUNT.
053300*
053400 AA059-EXIT.       EXIT SECTION.
053500*
053600 AA051-CLASSIFY-WORD      SECTION.
053700********************************
053800*
053900     MOVE     "Y"                 TO WS-KEEP-SW (WS-WORD-NDX).
054000     IF       WS-WORD-TEXT (WS-WORD-NDX) (1:1) = "#"
054100              PERFORM AA054-TEST-HASH-WORD THRU AA054-EXIT
054200     ELSE
054300              PERFORM AA053-TEST-DATE-WORD THRU AA053-EXIT.
054400*
054500 AA051-EXIT.       EXIT SECTION.
054600*
054700 AA052-FIND-LAST-KEPT     SECTION.
054800********************************
054900*
055000     IF       WS-KEEP-SW (WS-WORD-NDX) = "Y"
055100              MOVE WS-WORD-NDX    TO WS-LAST-KEPT-NDX.
055200*
055300 AA052-EXIT.       EXIT SECTION.
055400*
055500 AA053-TEST-DATE-WORD     SECTION.
055600********************************
055700*    A WORD OF THE FORM D/D/YY(YY) OR D-D-YY(YY) IS TREATED AS A
055800*    TRANSACTION DATE ECHOED INTO THE DESCRIPTION AND DROPPED.
055900*
056000     MOVE     SPACES              TO WS-DATE-TEST-X.
056100     MOVE     ZERO                TO WS-DT-LEN1 WS-DT-LEN2 WS-DT-LEN3.
056200     UNSTRING WS-WORD-TEXT (WS-WORD-NDX) DELIMITED BY "/" OR "-"
056300              INTO WS-DT-SEG1 COUNT IN WS-DT-LEN1
056400                   WS-DT-SEG2 COUNT IN WS-DT-LEN2
056500                   WS-DT-SEG3 COUNT IN WS-DT-LEN3.
056600     IF       WS-DT-LEN1 > ZERO AND WS-DT-LEN2 > ZERO
056700       AND    WS-DT-LEN3 > ZERO
056800       AND    WS-DT-SEG1 (1:WS-DT-LEN1) IS NUMERIC
056900       AND    WS-DT-SEG2 (1:WS-DT-LEN2) IS NUMERIC
057000       AND    WS-DT-SEG3 (1:WS-DT-LEN3) IS NUMERIC
057100       AND    WS-DT-LEN1 NOT > 2 AND WS-DT-LEN2 NOT > 2
057200       AND    (WS-DT-LEN3 = 2 OR WS-DT-LEN3 = 4)
057300              MOVE "N"            TO WS-KEEP-SW (WS-WORD-NDX).
057400*
057500 AA053-EXIT.       EXIT SECTION.
057600*
057700 AA054-TEST-HASH-WORD     SECTION.
057800********************************
057900*    "#1234" STYLE STORE/INVOICE NUMBERS ARE DROPPED ENTIRELY.
058000*
058100     PERFORM  AA057-FIND-WORD-LEN THRU AA057-EXIT.
058200     IF       WS-WORD-LEN = 1
058300              MOVE "N"            TO WS-KEEP-SW (WS-WORD-NDX)
058400     ELSE
058500              IF WS-WORD-TEXT (WS-WORD-NDX) (2:WS-WORD-LEN - 1)
058600                 IS NUMERIC
058700                 MOVE "N"         TO WS-KEEP-SW (WS-WORD-NDX)
058800              END-IF.
058900*
059000 AA054-EXIT.       EXIT SECTION.
059100*
059200 AA056-APPEND-WORD        SECTION.
059300********************************
059400*
059500     IF       WS-KEEP-SW (WS-WORD-NDX) = "Y"
059600              PERFORM AA057-FIND-WORD-LEN THRU AA057-EXIT
059700              IF WS-BUILT-COUNT NOT = ZERO
059800                 STRING " " DELIMITED BY SIZE INTO BG050-PATTERN
059900                        WITH POINTER WS-STR-PTR
060000              END-IF
060100              STRING WS-WORD-TEXT (WS-WORD-NDX) (1:WS-WORD-LEN)
060200                     DELIMITED BY SIZE INTO BG050-PATTERN
060300                     WITH POINTER WS-STR-PTR
060400              ADD 1               TO WS-BUILT-COUNT.
060500*
060600 AA056-EXIT.       EXIT SECTION.
060700*
060800 AA057-FIND-WORD-LEN      SECTION.
060900********************************
061000*
061100     MOVE     20                  TO WS-WORD-LEN.
061200     MOVE     "N"                 TO WS-LEN-FOUND-SW.
061300     PERFORM  AA058-SCAN-LEN THRU AA058-EXIT
061400              VARYING WS-LEN-NDX FROM 1 BY 1
061500              UNTIL WS-LEN-NDX > 20 OR WS-LEN-FOUND-SW = "Y".
061600*
061700 AA057-EXIT.       EXIT SECTION.
061800*
061900 AA058-SCAN-LEN           SECTION.
062000********************************
062100*
062200     IF       WS-WORD-TEXT (WS-WORD-NDX) (WS-LEN-NDX:1) = SPACE
062300              COMPUTE WS-WORD-LEN = WS-LEN-NDX - 1
062400              MOVE "Y"            TO WS-LEN-FOUND-SW.
062500*
062600 AA058-EXIT.       EXIT SECTION.
062700*
062800 AA030-PATCHECK           SECTION.
062900********************************
063000*
063100     MOVE     SPACES              TO WS-DESC-UPPER.
063200     MOVE     BG050-DESCRIPTION   TO WS-DESC-UPPER.
063300     INSPECT  WS-DESC-UPPER CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
063400     MOVE     WS-DESC-UPPER       TO WS-SCAN-TEXT.
063500     PERFORM  AA070-FIND-TEXT-LEN THRU AA070-EXIT.
063600     MOVE     WS-SCAN-LEN         TO WS-DESC-LEN.
063700*
063800     MOVE     SPACES              TO WS-PATTERN-UPPER.
063900     MOVE     BG050-PATTERN       TO WS-PATTERN-UPPER.
064000     INSPECT  WS-PATTERN-UPPER CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
064100     MOVE     WS-PATTERN-UPPER    TO WS-SCAN-TEXT.
064200     PERFORM  AA070-FIND-TEXT-LEN THRU AA070-EXIT.
064300     MOVE     WS-SCAN-LEN         TO WS-PAT-LEN.
064400*
064500     PERFORM  AA060-SUBSTRING-TEST THRU AA060-EXIT.
064600     MOVE     WS-CONTAINS-SW      TO BG050-MATCH-FLAG.
064700*
064800 AA030-EXIT.       EXIT SECTION.
064900*
