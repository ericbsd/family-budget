000100****************************************************************
000200*                                                               *
000300*           MANUAL RE-CATEGORISATION / RULE LEARNING            *
000400*        LEARNS A MERCHANT PATTERN AND SWEEPS TXNFILE            *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.             BG060.
001100*
001200 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.           APPLEWOOD COMPUTERS - PERSONAL SYSTEMS GROUP.
001500*
001600 DATE-WRITTEN.           17/03/1987.
001700*
001800 DATE-COMPILED.          17/03/1987.
001900*
002000 SECURITY.               COPYRIGHT (C) 1987-2026, VINCENT BRYAN COEN.
002100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002200*                        LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002300*
002400* REMARKS.
002500*    APPLIES ONE OR MORE MANUAL RE-CATEGORISATION REQUESTS READ
002600*    FROM RECATCRD.  FOR EACH REQUEST, A MERCHANT PATTERN IS
002700*    LEARNED (OR AN EXISTING ONE RE-POINTED) AGAINST THE GIVEN
002800*    CATEGORY, THEN THE WHOLE TRANSACTION MASTER IS SWEPT AND ANY
002900*    STILL-UNCATEGORISED TRANSACTION MATCHING THE PATTERN IS
003000*    UPDATED IN PLACE.  ORIGINALLY A GENERAL CORRECTION-CARD
003100*    SWEEP UTILITY FOR THE OLD HISTORICAL PAY RECORDS; THE
003200*    ONE-CARD-UPDATES-MANY-RECORDS SHAPE SURVIVES, THE CONTENT
003300*    DOES NOT.
003400*
003500* CALLED MODULES.
003600*    BG050 - LEARN FUNCTION EXTRACTS/FILES THE PATTERN, PATCHECK
003700*            FUNCTION TESTS EACH CANDIDATE TRANSACTION.
003800*
003900* CHANGES:
004000* 17/03/87 VBC - CREATED AS THE CORRECTION-CARD SWEEP UTILITY,
004100*                ONE CARD APPLIED AGAINST ALL MATCHING RECORDS ON
004200*                A NOMINATED SEQUENTIAL FILE.
004300* 19/02/99 VBC - Y2K REVIEW - NO DATE FIELDS READ OR WRITTEN BY
004400*                THIS MODULE, NO CHANGE REQUIRED.
004500* 02/05/09 DLM - RE-PURPOSED AS THE HOUSEHOLD LEDGER MANUAL
004600*                RE-CATEGORISATION DRIVER; CARD LAYOUT AND MATCH
004700*                LOGIC REPLACED, SWEEP-AND-REWRITE SHAPE KEPT.
004800* 09/06/09 RJT - MULTIPLE CARDS PER RUN SUPPORTED, TXNFILE IS
004900*                RE-OPENED FOR EACH ONE.
005000* 23/07/25 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
005100*                NOTICES.
005150* 11/03/26 RJT - EACH CARD NOW ECHOED TO THE RUN LOG BEFORE IT IS
005160*                ACTIONED, REQUEST FROM SUPPORT AFTER A BAD DESC
005170*                ON A CARD WAS HARD TO SPOT AFTER THE FACT.
005200*
005300* NOTE - TXNFILE IS CLOSED AND RE-OPENED FOR EVERY CARD SO EACH
005400* SWEEP SEES EVERY RECORD FROM THE TOP.  FINE FOR THE HANDFUL OF
005500* MANUAL RECATEGORISATIONS A HOUSEHOLD RUNS IN A SITTING; REVISIT
005600* IF THAT EVER CHANGES.  RJT.
005700*
005800****************************************************************
005900*
006000 ENVIRONMENT             DIVISION.
006100*===============================
006200*
006300 CONFIGURATION           SECTION.
006400*
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT            SECTION.
006900*-------------------------------
007000*
007100 FILE-CONTROL.
007200*-------------
007300*
007400     COPY "SELRECAT.COB".
007500     COPY "SELTXN.COB".
007600*
007700 DATA                    DIVISION.
007800*===============================
007900*
008000 FILE                    SECTION.
008100*-------------------------------
008200*
008300     COPY "FDRECAT.COB".
008400     COPY "FDTXN.COB".
008500*
008600 WORKING-STORAGE         SECTION.
008700*-------------------------------
008800*
008900 77  PROG-NAME                   PIC X(15)  VALUE "BG060 (1.02.00)".
009000*
009100 01  WS-FILE-STATUSES.
009200     03  RECAT-FILE-STATUS       PIC XX.
009300     03  TXN-FILE-STATUS         PIC XX.
009400*
009500 77  WS-RECAT-EOF-SW             PIC X      VALUE "N".
009600     88  WS-RECAT-AT-EOF                    VALUE "Y".
009700 77  WS-TXN-EOF-SW               PIC X      VALUE "N".
009800     88  WS-TXN-AT-EOF                      VALUE "Y".
009900*
010000 77  WS-CARD-COUNT               PIC 9(3)   COMP.
010100 77  WS-UPDATED-COUNT            PIC 9(5)   COMP.
010200 77  WS-RUN-TOTAL-COUNT          PIC 9(5)   COMP.
010300*
010400 01  WS-PATTERN-AREA.
010500     03  WS-LEARNED-PATTERN      PIC X(40).
010600     03  WS-LEARNED-CATEGORY-ID  PIC 9(3).
010700 01  WS-PATTERN-AREA-X REDEFINES WS-PATTERN-AREA
010800                                 PIC X(43).
010900*
011000 01  WS-CARD-REPORT-AREA.
011100     03  WS-REP-PREFIX           PIC X(16)  VALUE "RECAT CARD     #".
011200     03  WS-REP-CARDNO           PIC ZZ9.
011300     03  FILLER                  PIC X(2)   VALUE SPACES.
011400     03  WS-REP-UPDATED          PIC ZZZZ9.
011500     03  WS-REP-SUFFIX           PIC X(20)  VALUE " TRANSACTIONS MOVED".
011600 01  WS-CARD-REPORT-X REDEFINES WS-CARD-REPORT-AREA
011700                                 PIC X(48).
011800*
011850 01  WS-CARD-ECHO-AREA.
011860     03  WS-ECHO-PREFIX          PIC X(12)  VALUE "INPUT CARD: ".
011870     03  WS-ECHO-DESC            PIC X(40).
011880     03  FILLER                  PIC X(2)   VALUE SPACES.
011890     03  WS-ECHO-CAT-ID          PIC ZZ9.
011895 01  WS-CARD-ECHO-X REDEFINES WS-CARD-ECHO-AREA
011896                                 PIC X(57).
011897*
011900     COPY "WSBG050.COB".
012000*
012100 PROCEDURE DIVISION.
012200*===================
012300*
012400 AA000-MAIN              SECTION.
012500*************************
012600*
012700     OPEN     INPUT RECAT-CARD.
012800     MOVE     ZERO                TO WS-CARD-COUNT WS-RUN-TOTAL-COUNT.
012900     READ     RECAT-CARD
013000              AT END MOVE "Y"     TO WS-RECAT-EOF-SW.
013100     PERFORM  AA010-PROCESS-CARD  THRU AA010-EXIT
013200              UNTIL WS-RECAT-AT-EOF.
013300     CLOSE    RECAT-CARD.
013400     DISPLAY  "BG060 - " WS-CARD-COUNT " CARD(S) PROCESSED, "
013500              WS-RUN-TOTAL-COUNT " TRANSACTION(S) MOVED IN ALL".
013600     STOP     RUN.
013700*
013800 AA000-EXIT.       EXIT SECTION.
013900*
014000 AA010-PROCESS-CARD       SECTION.
014100********************************
014200*
014300     ADD      1                   TO WS-CARD-COUNT.
014350     MOVE     RECAT-DESC          TO WS-ECHO-DESC.
014360     MOVE     RECAT-CATEGORY-ID   TO WS-ECHO-CAT-ID.
014370     DISPLAY  WS-CARD-ECHO-X.
014400     PERFORM  AA020-LEARN-PATTERN THRU AA020-EXIT.
014500     PERFORM  AA030-SWEEP-TXNFILE THRU AA030-EXIT.
014600*
014700     MOVE     WS-CARD-COUNT       TO WS-REP-CARDNO.
014800     MOVE     WS-UPDATED-COUNT    TO WS-REP-UPDATED.
014900     DISPLAY  WS-CARD-REPORT-X.
015000     ADD      WS-UPDATED-COUNT    TO WS-RUN-TOTAL-COUNT.
015100*
015200     READ     RECAT-CARD
015300              AT END MOVE "Y"     TO WS-RECAT-EOF-SW.
015400*
015500 AA010-EXIT.       EXIT SECTION.
015600*
015700 AA020-LEARN-PATTERN      SECTION.
015800********************************
015900*
016000     MOVE     "LEARN"             TO BG050-FUNCTION.
016100     MOVE     RECAT-DESC          TO BG050-DESCRIPTION.
016200     MOVE     RECAT-CATEGORY-ID   TO BG050-CATEGORY-ID.
016300     CALL     "BG050"             USING BG050-LINKAGE.
016400     MOVE     BG050-PATTERN       TO WS-LEARNED-PATTERN.
016500     MOVE     RECAT-CATEGORY-ID   TO WS-LEARNED-CATEGORY-ID.
016600*
016700 AA020-EXIT.       EXIT SECTION.
016800*
016900 AA030-SWEEP-TXNFILE      SECTION.
017000********************************
017100*    REWRITES EACH MATCHING CATEGORY-0 TRANSACTION IN PLACE; THE
017200*    RECORD LENGTH NEVER CHANGES SO A PLAIN SEQUENTIAL REWRITE
017300*    AFTER A MATCHING READ IS SAFE.
017400*
017500     MOVE     ZERO                TO WS-UPDATED-COUNT.
017600     MOVE     "N"                 TO WS-TXN-EOF-SW.
017700     OPEN     I-O TXN-FILE.
017800     READ     TXN-FILE
017900              AT END MOVE "Y"     TO WS-TXN-EOF-SW.
018000     PERFORM  AA040-TEST-ONE-TXN  THRU AA040-EXIT
018100              UNTIL WS-TXN-AT-EOF.
018200     CLOSE    TXN-FILE.
018300*
018400 AA030-EXIT.       EXIT SECTION.
018500*
018600 AA040-TEST-ONE-TXN       SECTION.
018700********************************
018800*
018900     IF       TXN-CATEGORY-ID = ZERO
019000              MOVE "PATCHECK"     TO BG050-FUNCTION
019100              MOVE TXN-DESC       TO BG050-DESCRIPTION
019200              MOVE WS-LEARNED-PATTERN TO BG050-PATTERN
019300              CALL "BG050"        USING BG050-LINKAGE
019400              IF BG050-MATCH-FLAG = "Y"
019500                 MOVE WS-LEARNED-CATEGORY-ID TO TXN-CATEGORY-ID
019600                 MOVE "Y"         TO TXN-AUTO-CAT-FLAG
019700                 MOVE .90         TO TXN-CONFIDENCE
019800                 REWRITE BG-TRANSACTION-RECORD
019900                 ADD 1            TO WS-UPDATED-COUNT
020000              END-IF
020100     END-IF.
020200*
020300     READ     TXN-FILE
020400              AT END MOVE "Y"     TO WS-TXN-EOF-SW.
020500*
020600 AA040-EXIT.       EXIT SECTION.
020700*
